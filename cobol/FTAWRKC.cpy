000100*----------------------------------------------------------------*
000200*                                                                  *
000300*    FTAWRKC  --  decomposed-match record, the cross-module       *
000400*                 EXTERNAL work areas that carry one sentence's   *
000500*                 (and one file's) results from FTASEN0M up       *
000600*                 through FTADOC0M to FTASUM0M, and the file /    *
000700*                 folder summary accumulation fields              *
000800*                                                                  *
000900*    Used by  :: FTADOC0M, FTASEN0M, FTASUM0M                     *
001000*                                                                  *
001100*------------------------------------------------------------------*
001200*    Vers. | Date       | By  | Comment                            *
001300*----------|------------|-----|------------------------------------*
001400*A.00.00   | 1994-11-22 | DWK | Original WS-MATCH decomposed-word  *
001500*          |            |     | record and per-file counters       *
001600*A.00.01   | 1998-07-08 | SGP | Added folder files-table and stem-  *
001700*          |            |     | word tally tables for SUMMARY.txt  *
001800*A.00.02   | 1999-01-14 | SGP | Y2K: widened FROW-FILENAME date-    *
001900*          |            |     | stamp suffix handling, no field    *
002000*          |            |     | size change needed elsewhere       *
002100*A.00.03   | 1999-03-30 | SGP | Split sentence/file EXTERNAL work   *
002200*          |            |     | areas out of FTASEN0M/FTADOC0M so  *
002300*          |            |     | both modules COPY one definition   *
002400*A.00.04   | 2001-06-19 | MKP | Added WS-WARN-COUNT - unbekannte    *
002500*          |            |     | Zeichen wurden bisher nur gezaehlt  *
002600*          |            |     | ( FTA-KNOWNCHAR-TBL ), nie gemeldet *
002700*----------------------------------------------------------------*
002800*
002900*    WS-MATCH  --  one decomposed complexity match ( the
003000*    "DecomposedWord" of the original rule base ):  an optional
003100*    prefix, the matched stem word sequence, an optional postfix,
003200*    an optional trailing negating-verb sequence, and the result
003300*    of the four-factor evaluation.  Local work area -- built one
003400*    match at a time inside FTASEN0M, then filed into the
003500*    EXTERNAL WS-SENT-MATCHES table below.
003600*
003700 01  WS-MATCH.
003800     05  MATCH-PREFIX-TEXT        PIC X(40).
003900     05  MATCH-PREFIX-FLAG        PIC X(01).
004000         88  MATCH-HAS-PREFIX     VALUE "Y".
004100         88  MATCH-NO-PREFIX      VALUE "N".
004200     05  MATCH-STEM-WORDCNT       PIC S9(02) COMP.
004300     05  MATCH-STEM-WORD OCCURS 8 TIMES
004400                                  PIC X(60).
004500     05  MATCH-POSTFIX-TEXT       PIC X(40).
004600     05  MATCH-POSTFIX-FLAG       PIC X(01).
004700         88  MATCH-HAS-POSTFIX    VALUE "Y".
004800         88  MATCH-NO-POSTFIX     VALUE "N".
004900     05  MATCH-NEG-WORDCNT        PIC S9(02) COMP.
005000     05  MATCH-NEG-WORD OCCURS 6 TIMES
005100                                  PIC X(60).
005200     05  MATCH-SUPERL-FLAG        PIC X(01).
005300         88  MATCH-IS-SUPERLATIVE VALUE "Y".
005400     05  MATCH-RESULT             PIC S9(01).
005500     05  MATCH-CLASS              PIC X(01).
005600         88  MATCH-CLASS-LC       VALUE "L".
005700         88  MATCH-CLASS-HC       VALUE "H".
005800         88  MATCH-CLASS-NONE     VALUE "N".
005900     05  MATCH-TOKENS-CONSUMED    PIC S9(02) COMP.
006000*
006100*    printable form of one match, built by FTASEN0M U300-BUILD-
006200*    PRINT-LINE  ( "[prefix-stem words-postfix -> negating verbs]",
006300*    absent parts omitted ).
006400*
006500 01  MATCH-PRINT-LINE             PIC X(300).
006600*
006700*    WS-SENT-WORK  --  one sentence, handed down by FTADOC0M and
006800*    scanned by FTASEN0M:  the original sentence text, its
006900*    cleaned/tokenised copy, and the token array the scan walks.
007000*
007100 01  WS-SENT-WORK                  IS EXTERNAL.
007200     05  SENT-ORIGINAL-TEXT       PIC X(500).
007300     05  SENT-TOKENISED-TEXT      PIC X(500).
007400     05  SENT-TOKEN-CNT           PIC S9(04) COMP.
007500     05  SENT-TOKEN-TBL OCCURS 200 TIMES
007600                                  PIC X(60).
007700*
007800*    WS-SENT-MATCHES  --  every match FTASEN0M recorded while
007900*    scanning the current sentence, handed back up to FTADOC0M to
008000*    print the "LC words (n)" / "HC words (n)" detail lines and to
008100*    fold into the per-file match list.
008200*
008300 01  WS-SENT-MATCHES               IS EXTERNAL.
008400     05  SM-CNT                   PIC S9(04) COMP.
008500     05  SM-TBL OCCURS 100 TIMES.
008600         10  SM-PREFIX-TEXT       PIC X(40).
008700         10  SM-PREFIX-FLAG       PIC X(01).
008800         10  SM-STEM-WORDCNT      PIC S9(02) COMP.
008900         10  SM-STEM-WORD OCCURS 8 TIMES
009000                                  PIC X(60).
009100         10  SM-POSTFIX-TEXT      PIC X(40).
009200         10  SM-POSTFIX-FLAG      PIC X(01).
009300         10  SM-NEG-WORDCNT       PIC S9(02) COMP.
009400         10  SM-NEG-WORD OCCURS 6 TIMES
009500                                  PIC X(60).
009600         10  SM-SUPERL-FLAG       PIC X(01).
009700         10  SM-CLASS             PIC X(01).
009800         10  SM-PRINT-LINE        PIC X(300).
009900*
010000*    per-sentence and per-file accumulation.  S9(07) COMP per the
010100*    record layout table; a file that never completes ( LC+HC=0 )
010200*    still carries a score of zero with WS-SCORE-VALID off.  Built
010300*    up by FTADOC0M across all of one file's sentences, read by
010400*    FTASUM0M when FTACTL0M calls it to accumulate the file.
010500*
010600 01  WS-FILE-STATS                 IS EXTERNAL.
010700     05  WS-TOKEN-COUNT           PIC S9(07) COMP.
010800     05  WS-LC-COUNT              PIC S9(07) COMP.
010900     05  WS-HC-COUNT              PIC S9(07) COMP.
011000     05  WS-WARN-COUNT            PIC S9(07) COMP.
011100     05  WS-COMPLEXITY-SCORE      PIC S9(01)V9(04).
011200     05  WS-SCORE-FLAG            PIC X(01).
011300         88  WS-SCORE-VALID       VALUE "Y".
011400         88  WS-SCORE-UNDEFINED   VALUE "N".
011500*
011600*    every qualifying match ( MATCH-CLASS not NONE ) across all of
011700*    one file's sentences -- the raw material FTASUM0M folds into
011800*    the folder's superlative count and stem-word tally.
011900*
012000 01  WS-FILE-MATCHES               IS EXTERNAL.
012100     05  FM-CNT                   PIC S9(04) COMP.
012200     05  FM-TBL OCCURS 2000 TIMES.
012300         10  FM-CLASS             PIC X(01).
012400         10  FM-SUPERL-FLAG       PIC X(01).
012500         10  FM-STEM-TEXT         PIC X(200).
012600*
012700*    folder files-table ( one row per processed file, whether or
012800*    not its score could be computed ), sorted ascending by score
012900*    before it is printed.  Local to FTASUM0M -- it is the only
013000*    module that accumulates across files.
013100*
013200 01  WS-FOLDER-FILES.
013300     05  WS-FROW-CNT              PIC S9(04) COMP.
013400     05  WS-FROW-TBL OCCURS 500 TIMES
013500                      INDEXED BY FROW-IDX.
013600         10  FROW-TOKENS          PIC S9(07) COMP.
013700         10  FROW-LC              PIC S9(07) COMP.
013800         10  FROW-HC              PIC S9(07) COMP.
013900         10  FROW-SCORE           PIC S9(01)V9(04).
014000         10  FROW-SCORE-FLAG      PIC X(01).
014100             88  FROW-SCORE-VALID VALUE "Y".
014200         10  FROW-FILENAME        PIC X(100).
014300*
014400*    folder stem-word tally ( one row per distinct matched stem
014500*    phrase, superlatives excluded ), sorted ascending by
014600*    influence ( HC minus LC ) before it is printed.
014700*
014800 01  WS-FOLDER-STEMS.
014900     05  WS-SROW-CNT              PIC S9(04) COMP.
015000     05  WS-SROW-TBL OCCURS 1000 TIMES
015100                      INDEXED BY SROW-IDX.
015200         10  SROW-LC-COUNT        PIC S9(07) COMP.
015300         10  SROW-HC-COUNT        PIC S9(07) COMP.
015400         10  SROW-INFLUENCE       PIC S9(07) COMP.
015500         10  SROW-STEM-TEXT       PIC X(200).
015600*
015700*    folder totals row, accumulated across every file whose score
015800*    was valid, and printed as the one-row TOTALS table.
015900*
016000 01  WS-FOLDER-TOTALS.
016100     05  WS-TOT-FILE-COUNT        PIC S9(04) COMP.
016200     05  WS-TOT-TOKENS            PIC S9(07) COMP.
016300     05  WS-TOT-LC                PIC S9(07) COMP.
016400     05  WS-TOT-HC                PIC S9(07) COMP.
016500     05  WS-TOT-SCORE             PIC S9(01)V9(04).
016600     05  WS-TOT-SCORE-SUM         PIC S9(07)V9(04).
016700     05  WS-AVG-SCORE             PIC S9(01)V9(04).
016800     05  WS-SUPERLATIVE-COUNT     PIC S9(07) COMP.
016900*
017000*    alternate byte-for-byte view of WS-FOLDER-TOTALS used by
017100*    U210-RESET-TOTALS to blank the whole row in one MOVE rather
017200*    than six separate MOVEs when a new folder run starts.
017300*
017400 01  WS-FOLDER-TOTALS-LINE REDEFINES WS-FOLDER-TOTALS
017500                                  PIC X(42).
017600