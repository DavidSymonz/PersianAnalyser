000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =WSYS022
000700 
000800?NOLMAP, SYMBOLS, INSPECT
000900?SAVE ALL
001000?SAVEABEND
001100?LINES 66
001200?CHECK 3
001300 
001400 IDENTIFICATION DIVISION.
001500 
001600 PROGRAM-ID.    FTASUM0M.
001700 AUTHOR.        R J HARGROVE.
001800 INSTALLATION.  FOLKSTONE DP CENTER.
001900 DATE-WRITTEN.  1994-12-05.
002000 DATE-COMPILED.
002100 SECURITY.      UNCLASSIFIED - SEE RELEASE STANDARDS MANUAL.
002200 
002300*****************************************************************
002400* Letzte Aenderung :: 2001-09-18
002500* Letzte Version   :: A.00.07
002600* Kurzbeschreibung :: Ordnersammelbericht - haengt jedes fertige
002700*                      Dokument an und schreibt beim Abschluss
002800*                      SUMMARY.txt
002900*
003000* Aenderungen
003100*----------------------------------------------------------------*
003200* Vers. | Datum    | von | Kommentar                             *
003300*-------|----------|-----|---------------------------------------*
003400*A.00.00|1994-12-05| RJH | Neuerstellung - ACCUM sammelt Datei-   *
003500*       |          |     | zeile und Stammworttabelle             *
003600*A.00.01|1994-12-20| RJH | WRITE sortiert Dateien nach Score,     *
003700*       |          |     | Stammwoerter nach Einfluss (HC-LC)     *
003800*A.00.02|1995-03-11| DWK | Durchschnittswert WS-AVG-SCORE ergaenzt*
003900*A.00.03|1996-10-02| DWK | Superlative zaehlen getrennt, nicht in *
004000*       |          |     | der Stammworttabelle mitgefuehrt       *
004100*A.00.04|1999-01-14| SGP | Y2K: keine Feldaenderung erforderlich  *
004200*A.00.05|1999-03-30| SGP | LINK-REC vereinheitlicht mit FTACTL0M  *
004300*A.00.06|2001-02-27| MKP | F130-WRITE-STEMS-TABLE druckt jetzt auch*
004400*       |          |     | die Einflussspalte (SROW-INFLUENCE),    *
004500*       |          |     | bisher nur fuer die Sortierung genutzt  *
004600*A.00.07|2001-09-18| MKP | F110-WRITE-FILES-TABLE druckt jetzt    *
004700*       |          |     | auch LC/HC je Datei, F120-WRITE-TOTALS-*
004800*       |          |     | TABLE rechnet und druckt WS-TOT-SCORE  *
004900*       |          |     | (Gesamtscore) getrennt von WS-AVG-SCORE*
005000*       |          |     | (Mittelwert) - beide waren in SPEC     *
005100*       |          |     | gefordert, WS-TOT-SCORE war bisher nie *
005200*       |          |     | berechnet (Anfrg. FTA-00219)           *
005300*----------------------------------------------------------------*
005400*
005500* Programmbeschreibung
005600* --------------------
005700*
005800* Wird von FTACTL0M zweimal je Ordnerlauf gerufen.  Mit LINK-
005900* FUNCTION = "ACCUM" wird die gerade von FTADOC0M abgeschlossene
006000* Datei (WS-FILE-STATS / WS-FILE-MATCHES) an die Ordnertabellen
006100* WS-FOLDER-FILES und WS-FOLDER-STEMS angehaengt; Superlative
006200* werden nur gezaehlt, nicht in die Stammworttabelle aufgenommen.
006300* Mit LINK-FUNCTION = "WRITE" werden beide Tabellen sortiert, der
006400* Durchschnittsscore berechnet und SUMMARY.txt geschrieben -
006500* Dateitabelle, Summenzeile, Stammworttabelle, Anzahl Superlative.
006600*
006700******************************************************************
006800 
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     SWITCH-15 IS ANZEIGE-VERSION
007300         ON STATUS IS SHOW-VERSION
007400     CLASS ALPHNUM IS "0123456789"
007500                      "abcdefghijklmnopqrstuvwxyz"
007600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007700                      " .,;-_!$%&/=*+".
007800 
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT  DOCFILE             ASSIGN TO #DYNAMIC
008200                                  FILE STATUS IS F-STATUS.
008300 
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  DOCFILE
008700     RECORD CONTAINS 500 CHARACTERS.
008800 COPY FTADOCC.
008900 
009000 WORKING-STORAGE SECTION.
009100 COPY FTAWRKC.
009200*--------------------------------------------------------------------*
009300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009400*--------------------------------------------------------------------*
009500 01          COMP-FELDER.
009600     05      C4-I1               PIC S9(04) COMP.
009700     05      C4-I2               PIC S9(04) COMP.
009800     05      C4-FOUND-IDX        PIC S9(04) COMP.
009900     05      ASS-FSTATUS         PIC S9(04) COMP.
010000     05      FILLER              PIC X(08).
010100 
010200*--------------------------------------------------------------------*
010300* Display-Felder: Praefix D
010400*--------------------------------------------------------------------*
010500 01          DISPLAY-FELDER.
010600     05      D-NUM4              PIC  9(04).
010700     05      D-NUM7              PIC  9(07).
010800     05      D-NUM7B             PIC  9(07).
010900     05      D-NUM7C             PIC  9(07).
011000     05      D-SCORE             PIC -9.9999.
011100     05      D-SNUM4             PIC -9(04).
011200     05      FILLER              PIC X(08).
011300 01          DISPLAY-FELDER-TBL REDEFINES
011400             DISPLAY-FELDER      PIC X(45).
011500 
011600*--------------------------------------------------------------------*
011700* Felder mit konstantem Inhalt: Praefix K
011800*--------------------------------------------------------------------*
011900 01          KONSTANTE-FELDER.
012000     05      K-MODUL             PIC X(08)    VALUE "FTASUM0M".
012100     05      FILLER              PIC X(08).
012200 01          KONSTANTE-FELDER-TBL REDEFINES
012300             KONSTANTE-FELDER    PIC X(16).
012400 
012500*----------------------------------------------------------------*
012600* Conditional-Felder
012700*----------------------------------------------------------------*
012800 01          SCHALTER.
012900     05      F-STATUS            PIC X(02).
013000         88  F-OK                          VALUE "00".
013100         88  F-EOF                         VALUE "10".
013200         88  F-NOK                         VALUE "30" "35" "37" "39".
013300     05      WS-STEM-FOUND-FLAG  PIC X(01).
013400         88  WS-STEM-FOUND                 VALUE "Y".
013500     05      FILLER              PIC X(08).
013600 
013700*----------------------------------------------------------------*
013800* Arbeitsfelder
013900*----------------------------------------------------------------*
014000 01          WORK-FELDER.
014100     05      ASS-FNAME           PIC X(60).
014200     05      WS-SWAP-TEXT        PIC X(200).
014300     05      FILLER              PIC X(08).
014400 01          WORK-FELDER-TBL REDEFINES WORK-FELDER.
014500     05      WF-BYTE-TBL OCCURS 268 TIMES
014600                                 PIC X.
014700 
014800*----------------------------------------------------------------*
014900* Tauschfelder fuer die Blasensortierung der Ordnertabellen
015000*----------------------------------------------------------------*
015100 01          WS-FROW-SWAP.
015200     05      SWAP-TOKENS         PIC S9(07) COMP.
015300     05      SWAP-LC             PIC S9(07) COMP.
015400     05      SWAP-HC             PIC S9(07) COMP.
015500     05      SWAP-SCORE          PIC S9(01)V9(04).
015600     05      SWAP-SCORE-FLAG     PIC X(01).
015700     05      SWAP-FILENAME       PIC X(100).
015800     05      FILLER              PIC X(08).
015900 
016000 01          WS-SROW-SWAP.
016100     05      SWAP2-LC-COUNT      PIC S9(07) COMP.
016200     05      SWAP2-HC-COUNT      PIC S9(07) COMP.
016300     05      SWAP2-INFLUENCE     PIC S9(07) COMP.
016400     05      SWAP2-STEM-TEXT     PIC X(200).
016500     05      FILLER              PIC X(08).
016600 
016700 LINKAGE SECTION.
016800 01          LINK-REC.
016900     05      LINK-FUNCTION        PIC X(06).
017000         88  LINK-FN-ACCUM                 VALUE "ACCUM".
017100         88  LINK-FN-WRITE                 VALUE "WRITE".
017200     05      LINK-RC              PIC S9(04) COMP.
017300     05      LINK-FILENAME        PIC X(100).
017400     05      LINK-OUT-PATH        PIC X(60).
017500     05      LINK-WRITE-FAIL-FLAG PIC X(01).
017600         88  LINK-WRITE-FAIL                VALUE "Y".
017700 
017800 PROCEDURE DIVISION USING LINK-REC.
017900******************************************************************
018000* Steuerungs-Section
018100******************************************************************
018200 A100-STEUERUNG SECTION.
018300 A100-00.
018400     IF  SHOW-VERSION
018500         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
018600         GO TO A100-99
018700     END-IF
018800 
018900     MOVE    "N"                 TO LINK-WRITE-FAIL-FLAG
019000 
019100     IF  LINK-FN-ACCUM
019200         PERFORM B100-ACCUM-FILE
019300     END-IF
019400     IF  LINK-FN-WRITE
019500         PERFORM B200-WRITE-SUMMARY
019600     END-IF
019700 
019800     MOVE    ZERO                TO LINK-RC
019900     .
020000 A100-99.
020100     EXIT PROGRAM.
020200 
020300******************************************************************
020400* ACCUM - die gerade abgeschlossene Datei anhaengen
020500******************************************************************
020600 B100-ACCUM-FILE SECTION.
020700 B100-00.
020800*    Harte Obergrenze der Ordnertabelle -- weitere Dateien eines
020900*    Ordners ueber 500 werden stillschweigend nicht mehr gezaehlt.
021000     IF  WS-FROW-CNT >= 500
021100         GO TO B100-99
021200     END-IF
021300     ADD     1                   TO WS-FROW-CNT
021400     MOVE    WS-TOKEN-COUNT      TO FROW-TOKENS (WS-FROW-CNT)
021500     MOVE    WS-LC-COUNT         TO FROW-LC (WS-FROW-CNT)
021600     MOVE    WS-HC-COUNT         TO FROW-HC (WS-FROW-CNT)
021700     MOVE    WS-COMPLEXITY-SCORE TO FROW-SCORE (WS-FROW-CNT)
021800     MOVE    WS-SCORE-FLAG       TO FROW-SCORE-FLAG (WS-FROW-CNT)
021900     MOVE    LINK-FILENAME       TO FROW-FILENAME (WS-FROW-CNT)
022000 
022100     ADD     1                   TO WS-TOT-FILE-COUNT
022200     ADD     WS-TOKEN-COUNT      TO WS-TOT-TOKENS
022300     ADD     WS-LC-COUNT         TO WS-TOT-LC
022400     ADD     WS-HC-COUNT         TO WS-TOT-HC
022500     IF  WS-SCORE-VALID
022600         ADD     WS-COMPLEXITY-SCORE TO WS-TOT-SCORE-SUM
022700     END-IF
022800 
022900     PERFORM C100-FOLD-MATCHES
023000     .
023100 B100-99.
023200     EXIT.
023300 
023400******************************************************************
023500* Jeden Treffer der Datei in die Ordnertabellen einarbeiten
023600******************************************************************
023700 C100-FOLD-MATCHES SECTION.
023800 C100-00.
023900     MOVE    1                   TO C4-I1
024000 C100-10.
024100     IF  C4-I1 > FM-CNT
024200         GO TO C100-99
024300     END-IF
024400 
024500     IF  FM-SUPERL-FLAG (C4-I1) = "Y"
024600         ADD     1                   TO WS-SUPERLATIVE-COUNT
024700     ELSE
024800         PERFORM C110-FOLD-ONE-STEM
024900     END-IF
025000 
025100     ADD     1                   TO C4-I1
025200     GO TO C100-10
025300     .
025400 C100-99.
025500     EXIT.
025600 
025700*
025800*    Sucht die Stammwortzeile fuer einen Treffer (oder legt eine
025900*    neue an) und pflegt SROW-LC-COUNT/SROW-HC-COUNT und den
026000*    daraus abgeleiteten SROW-INFLUENCE-Wert.
026100*
026200 C110-FOLD-ONE-STEM SECTION.
026300 C110-00.
026400     PERFORM C111-FIND-STEM-ROW
026500     IF  NOT WS-STEM-FOUND
026600         IF  WS-SROW-CNT >= 1000
026700             GO TO C110-99
026800         END-IF
026900         ADD     1                   TO WS-SROW-CNT
027000         MOVE    WS-SROW-CNT         TO C4-FOUND-IDX
027100         MOVE    ZERO                TO SROW-LC-COUNT (C4-FOUND-IDX)
027200         MOVE    ZERO                TO SROW-HC-COUNT (C4-FOUND-IDX)
027300         MOVE    FM-STEM-TEXT (C4-I1) TO SROW-STEM-TEXT (C4-FOUND-IDX)
027400     END-IF
027500 
027600     IF  FM-CLASS (C4-I1) = "L"
027700         ADD     1                   TO SROW-LC-COUNT (C4-FOUND-IDX)
027800     ELSE
027900         ADD     1                   TO SROW-HC-COUNT (C4-FOUND-IDX)
028000     END-IF
028100     COMPUTE SROW-INFLUENCE (C4-FOUND-IDX) =
028200             SROW-HC-COUNT (C4-FOUND-IDX) - SROW-LC-COUNT (C4-FOUND-IDX)
028300     .
028400 C110-99.
028500     EXIT.
028600 
028700*
028800*    Lineare Suche nach FM-STEM-TEXT (C4-I1) in der bisherigen
028900*    WS-SROW-TBL -- WS-STEM-FOUND-FLAG und C4-FOUND-IDX zeigen
029000*    dem Aufrufer das Ergebnis.
029100*
029200 C111-FIND-STEM-ROW SECTION.
029300 C111-00.
029400     MOVE    "N"                 TO WS-STEM-FOUND-FLAG
029500     MOVE    1                   TO C4-I2
029600 C111-10.
029700     IF  C4-I2 > WS-SROW-CNT
029800         GO TO C111-99
029900     END-IF
030000     IF  SROW-STEM-TEXT (C4-I2) = FM-STEM-TEXT (C4-I1)
030100         MOVE    "Y"                 TO WS-STEM-FOUND-FLAG
030200         MOVE    C4-I2               TO C4-FOUND-IDX
030300         GO TO C111-99
030400     END-IF
030500     ADD     1                   TO C4-I2
030600     GO TO C111-10
030700     .
030800 C111-99.
030900     EXIT.
031000 
031100******************************************************************
031200* WRITE - sortieren und SUMMARY.txt schreiben
031300******************************************************************
031400 B200-WRITE-SUMMARY SECTION.
031500 B200-00.
031600     PERFORM C200-SORT-FILES
031700     PERFORM C210-SORT-STEMS
031800 
031900*    Durchschnitt nur aus Dateien mit gueltigem Score bilden --
032000*    WS-TOT-SCORE-SUM zaehlt ungueltige Scores gar nicht erst mit.
032100     MOVE    ZERO                TO WS-AVG-SCORE
032200     IF  WS-TOT-FILE-COUNT > ZERO
032300         COMPUTE WS-AVG-SCORE ROUNDED =
032400                 WS-TOT-SCORE-SUM / WS-TOT-FILE-COUNT
032500     END-IF
032600*    Gesamtscore getrennt vom Durchschnittsscore -- WS-TOT-SCORE
032700*    ist der Score ueber ALLE Woerter des Ordners (HC/(LC+HC)),
032800*    nicht der Mittelwert der Einzeldateiscores (WS-AVG-SCORE).
032900     MOVE    ZERO                TO WS-TOT-SCORE
033000     IF  WS-TOT-LC + WS-TOT-HC > ZERO
033100         COMPUTE WS-TOT-SCORE ROUNDED =
033200                 WS-TOT-HC / (WS-TOT-LC + WS-TOT-HC)
033300     END-IF
033400 
033500     MOVE    LINK-OUT-PATH       TO ASS-FNAME
033600     PERFORM F100-ASSIGN-DOCFILE
033700     IF  ASS-FSTATUS NOT = ZERO
033800         MOVE    "Y"                 TO LINK-WRITE-FAIL-FLAG
033900         GO TO B200-99
034000     END-IF
034100     OPEN OUTPUT DOCFILE
034200 
034300     PERFORM F110-WRITE-FILES-TABLE
034400     PERFORM F120-WRITE-TOTALS-TABLE
034500     PERFORM F130-WRITE-STEMS-TABLE
034600     PERFORM F140-WRITE-SUPERL-COUNT
034700 
034800     CLOSE   DOCFILE
034900     .
035000 B200-99.
035100     EXIT.
035200 
035300******************************************************************
035400* Dateitabelle nach Score aufsteigend sortieren (Blasensortierung,
035500* nicht bewertete Dateien bleiben am Ende)
035600******************************************************************
035700 C200-SORT-FILES SECTION.
035800 C200-00.
035900     IF  WS-FROW-CNT < 2
036000         GO TO C200-99
036100     END-IF
036200     MOVE    1                   TO C4-I1
036300 C200-10.
036400     IF  C4-I1 > WS-FROW-CNT - 1
036500         GO TO C200-99
036600     END-IF
036700     MOVE    1                   TO C4-I2
036800 C200-20.
036900     IF  C4-I2 > WS-FROW-CNT - C4-I1
037000         GO TO C200-10
037100     END-IF
037200     PERFORM C201-COMPARE-FILE-ROWS
037300     ADD     1                   TO C4-I2
037400     GO TO C200-20
037500     .
037600 C200-99.
037700     EXIT.
037800 
037900*
038000*    Vergleicht zwei Nachbarzeilen der Dateitabelle -- Zeilen
038100*    ohne gueltigen Score (FROW-SCORE-VALID = nein) werden immer
038200*    ans Ende sortiert, sonst entscheidet der Score.
038300*
038400 C201-COMPARE-FILE-ROWS SECTION.
038500 C201-00.
038600     IF  FROW-SCORE-FLAG (C4-I2) NOT = FROW-SCORE-FLAG (C4-I2 + 1)
038700         IF  NOT FROW-SCORE-VALID (C4-I2)
038800         AND FROW-SCORE-VALID (C4-I2 + 1)
038900             PERFORM C202-SWAP-FILE-ROWS
039000         END-IF
039100         GO TO C201-99
039200     END-IF
039300     IF  FROW-SCORE (C4-I2) > FROW-SCORE (C4-I2 + 1)
039400         PERFORM C202-SWAP-FILE-ROWS
039500     END-IF
039600     .
039700 C201-99.
039800     EXIT.
039900 
040000*
040100*    Tauscht zwei Nachbarzeilen der Dateitabelle ueber das
040200*    WS-FROW-SWAP-Feld -- ein Schritt der Blasensortierung aus
040300*    C200-SORT-FILES / C201-COMPARE-FILE-ROWS.
040400*
040500 C202-SWAP-FILE-ROWS SECTION.
040600 C202-00.
040700     MOVE    WS-FROW-TBL (C4-I2)      TO WS-FROW-SWAP
040800     MOVE    WS-FROW-TBL (C4-I2 + 1)  TO WS-FROW-TBL (C4-I2)
040900     MOVE    WS-FROW-SWAP     TO WS-FROW-TBL (C4-I2 + 1)
041000     .
041100 C202-99.
041200     EXIT.
041300 
041400******************************************************************
041500* Stammworttabelle nach Einfluss (HC-LC) aufsteigend sortieren
041600******************************************************************
041700 C210-SORT-STEMS SECTION.
041800 C210-00.
041900     IF  WS-SROW-CNT < 2
042000         GO TO C210-99
042100     END-IF
042200     MOVE    1                   TO C4-I1
042300 C210-10.
042400     IF  C4-I1 > WS-SROW-CNT - 1
042500         GO TO C210-99
042600     END-IF
042700     MOVE    1                   TO C4-I2
042800 C210-20.
042900     IF  C4-I2 > WS-SROW-CNT - C4-I1
043000         GO TO C210-10
043100     END-IF
043200     IF  SROW-INFLUENCE (C4-I2) > SROW-INFLUENCE (C4-I2 + 1)
043300         PERFORM C211-SWAP-STEM-ROWS
043400     END-IF
043500     ADD     1                   TO C4-I2
043600     GO TO C210-20
043700     .
043800 C210-99.
043900     EXIT.
044000 
044100*
044200*    Tauscht zwei Nachbarzeilen der Stammworttabelle ueber das
044300*    WS-SROW-SWAP-Feld -- ein Schritt der Blasensortierung aus
044400*    C210-SORT-STEMS.
044500*
044600 C211-SWAP-STEM-ROWS SECTION.
044700 C211-00.
044800     MOVE    WS-SROW-TBL (C4-I2)      TO WS-SROW-SWAP
044900     MOVE    WS-SROW-TBL (C4-I2 + 1)  TO WS-SROW-TBL (C4-I2)
045000     MOVE    WS-SROW-SWAP     TO WS-SROW-TBL (C4-I2 + 1)
045100     .
045200 C211-99.
045300     EXIT.
045400 
045500******************************************************************
045600* Dateizuweisung des generischen DOCFILE
045700******************************************************************
045800 F100-ASSIGN-DOCFILE SECTION.
045900 F100-00.
046000     MOVE    ZERO                TO ASS-FSTATUS
046100     ENTER   "COBOLASSIGN" USING DOCFILE
046200                                  ASS-FNAME
046300                           GIVING ASS-FSTATUS
046400     .
046500 F100-99.
046600     EXIT.
046700 
046800******************************************************************
046900* Dateitabelle schreiben - eine Zeile je verarbeitetem Dokument
047000******************************************************************
047100 F110-WRITE-FILES-TABLE SECTION.
047200 F110-00.
047300     MOVE    "---- FILES ----"   TO REPORT-LINE
047400     WRITE   REPORT-LINE-REC
047500     MOVE    1                   TO C4-I1
047600 F110-10.
047700     IF  C4-I1 > WS-FROW-CNT
047800         GO TO F110-99
047900     END-IF
048000     MOVE    SPACES              TO REPORT-LINE
048100     MOVE    FROW-TOKENS (C4-I1) TO D-NUM7
048200     MOVE    FROW-LC (C4-I1)     TO D-NUM7B
048300     MOVE    FROW-HC (C4-I1)     TO D-NUM7C
048400     IF  FROW-SCORE-VALID (C4-I1)
048500         MOVE    FROW-SCORE (C4-I1) TO D-SCORE
048600         STRING  FROW-FILENAME (C4-I1) DELIMITED BY SPACE
048700                 "  tokens="         DELIMITED BY SIZE
048800                 D-NUM7              DELIMITED BY SIZE
048900                 "  lc="             DELIMITED BY SIZE
049000                 D-NUM7B             DELIMITED BY SIZE
049100                 "  hc="             DELIMITED BY SIZE
049200                 D-NUM7C             DELIMITED BY SIZE
049300                 "  score="          DELIMITED BY SIZE
049400                 D-SCORE             DELIMITED BY SIZE
049500                 INTO REPORT-LINE
049600     ELSE
049700         STRING  FROW-FILENAME (C4-I1) DELIMITED BY SPACE
049800                 "  tokens="         DELIMITED BY SIZE
049900                 D-NUM7              DELIMITED BY SIZE
050000                 "  lc="             DELIMITED BY SIZE
050100                 D-NUM7B             DELIMITED BY SIZE
050200                 "  hc="             DELIMITED BY SIZE
050300                 D-NUM7C             DELIMITED BY SIZE
050400                 "  score=UNDEFINED" DELIMITED BY SIZE
050500                 INTO REPORT-LINE
050600     END-IF
050700     WRITE   REPORT-LINE-REC
050800     ADD     1                   TO C4-I1
050900     GO TO F110-10
051000     .
051100 F110-99.
051200     EXIT.
051300 
051400******************************************************************
051500* Summenzeile schreiben - Gesamtzahlen und Durchschnittsscore
051600******************************************************************
051700 F120-WRITE-TOTALS-TABLE SECTION.
051800 F120-00.
051900     MOVE    SPACES              TO REPORT-LINE
052000     WRITE   REPORT-LINE-REC
052100 
052200     MOVE    "---- TOTALS ----"  TO REPORT-LINE
052300     WRITE   REPORT-LINE-REC
052400 
052500     MOVE    SPACES              TO REPORT-LINE
052600     MOVE    WS-TOT-FILE-COUNT   TO D-NUM4
052700     MOVE    WS-TOT-TOKENS       TO D-NUM7
052800     STRING  "files="            DELIMITED BY SIZE
052900             D-NUM4               DELIMITED BY SIZE
053000             "  tokens="          DELIMITED BY SIZE
053100             D-NUM7               DELIMITED BY SIZE
053200             INTO REPORT-LINE
053300     WRITE   REPORT-LINE-REC
053400 
053500     MOVE    SPACES              TO REPORT-LINE
053600     MOVE    WS-TOT-LC           TO D-NUM7
053700     STRING  "LC="                DELIMITED BY SIZE
053800             D-NUM7               DELIMITED BY SIZE
053900             INTO REPORT-LINE
054000     WRITE   REPORT-LINE-REC
054100 
054200     MOVE    SPACES              TO REPORT-LINE
054300     MOVE    WS-TOT-HC           TO D-NUM7
054400     STRING  "HC="                DELIMITED BY SIZE
054500             D-NUM7               DELIMITED BY SIZE
054600             INTO REPORT-LINE
054700     WRITE   REPORT-LINE-REC
054800 
054900     MOVE    SPACES              TO REPORT-LINE
055000     MOVE    WS-AVG-SCORE        TO D-SCORE
055100     STRING  "avgScore="          DELIMITED BY SIZE
055200             D-SCORE              DELIMITED BY SIZE
055300             INTO REPORT-LINE
055400     WRITE   REPORT-LINE-REC
055500 
055600     MOVE    SPACES              TO REPORT-LINE
055700     MOVE    WS-TOT-SCORE        TO D-SCORE
055800     STRING  "totalScore="        DELIMITED BY SIZE
055900             D-SCORE              DELIMITED BY SIZE
056000             INTO REPORT-LINE
056100     WRITE   REPORT-LINE-REC
056200     .
056300 F120-99.
056400     EXIT.
056500 
056600******************************************************************
056700* Stammworttabelle schreiben - eine Zeile je Stammwortfolge
056800******************************************************************
056900 F130-WRITE-STEMS-TABLE SECTION.
057000 F130-00.
057100     MOVE    SPACES              TO REPORT-LINE
057200     WRITE   REPORT-LINE-REC
057300 
057400     MOVE    "---- STEM WORDS ----" TO REPORT-LINE
057500     WRITE   REPORT-LINE-REC
057600 
057700     MOVE    1                   TO C4-I1
057800 F130-10.
057900     IF  C4-I1 > WS-SROW-CNT
058000         GO TO F130-99
058100     END-IF
058200     MOVE    SPACES              TO REPORT-LINE
058300     MOVE    SROW-LC-COUNT (C4-I1) TO D-NUM4
058400     STRING  SROW-STEM-TEXT (C4-I1) DELIMITED BY SPACE
058500             "  LC="                DELIMITED BY SIZE
058600             D-NUM4                 DELIMITED BY SIZE
058700             INTO REPORT-LINE
058800     MOVE    REPORT-LINE         TO WS-SWAP-TEXT (1:200)
058900     MOVE    SROW-HC-COUNT (C4-I1) TO D-NUM4
059000     STRING  WS-SWAP-TEXT (1:200)   DELIMITED BY SPACE
059100             "  HC="                DELIMITED BY SIZE
059200             D-NUM4                 DELIMITED BY SIZE
059300             INTO REPORT-LINE
059400     MOVE    REPORT-LINE         TO WS-SWAP-TEXT (1:200)
059500     MOVE    SROW-INFLUENCE (C4-I1) TO D-SNUM4
059600     STRING  WS-SWAP-TEXT (1:200)   DELIMITED BY SPACE
059700             "  INFLUENCE="         DELIMITED BY SIZE
059800             D-SNUM4                DELIMITED BY SIZE
059900             INTO REPORT-LINE
060000     WRITE   REPORT-LINE-REC
060100     ADD     1                   TO C4-I1
060200     GO TO F130-10
060300     .
060400 F130-99.
060500     EXIT.
060600 
060700******************************************************************
060800* Abschlusszeile - Anzahl gefundener Superlative
060900******************************************************************
061000 F140-WRITE-SUPERL-COUNT SECTION.
061100 F140-00.
061200     MOVE    SPACES              TO REPORT-LINE
061300     WRITE   REPORT-LINE-REC
061400 
061500     MOVE    WS-SUPERLATIVE-COUNT TO D-NUM7
061600     STRING  "nrSuperlatives = "  DELIMITED BY SIZE
061700             D-NUM7               DELIMITED BY SIZE
061800             INTO REPORT-LINE
061900     WRITE   REPORT-LINE-REC
062000     .
062100 F140-99.
062200     EXIT.
062300
