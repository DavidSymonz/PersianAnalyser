000100*----------------------------------------------------------------*
000200*                                                                  *
000300*    FTATBLC  --  in-memory rule-base tables, shared EXTERNAL     *
000400*                 storage built once by FTACFG0M and read by      *
000500*                 FTADOC0M and FTASEN0M for the life of the run.  *
000600*                                                                  *
000700*    There are no indexed or relative files behind this system -- *
000800*    every lookup the analyser needs is an in-memory table built  *
000900*    from the eight reference files at start-up.  Tables stand    *
001000*    in for the original word-sequence trie / character trie:     *
001100*    length-ordered OCCURS arrays, searched longest-match first.  *
001200*                                                                  *
001300*------------------------------------------------------------------*
001400*    Vers. | Date       | By  | Comment                            *
001500*----------|------------|-----|------------------------------------*
001600*A.00.00   | 1989-05-21 | RJH | Original known-character table and *
001700*          |            |     | combined LC/HC word-sequence table *
001800*A.00.01   | 1989-06-02 | RJH | Added substitution/deletion tables *
001900*A.00.02   | 1994-11-09 | DWK | Added prefix/postfix value tables  *
002000*A.00.03   | 1994-11-22 | DWK | Added negating-verb, exception-word*
002100*          |            |     | tables and the superlative literal *
002200*----------------------------------------------------------------*
002300*
002400*    known-character set, built from config/alphabet.txt.  Held
002500*    both as an indexable array ( linear search ) and, by
002600*    REDEFINES, as one long string for bulk INSPECT work.
002700*
002800 01  FTA-KNOWNCHAR-GRP             IS EXTERNAL.
002900     05  FTA-KNOWNCHAR-CNT        PIC S9(04) COMP.
003000     05  FTA-KNOWNCHAR-TBL OCCURS 300 TIMES
003100                                   PIC X(01).
003200*
003300 01  FTA-KNOWNCHAR-STR REDEFINES FTA-KNOWNCHAR-GRP.
003400     05  FILLER                   PIC X(02).
003500     05  FTA-KNOWNCHAR-LINE       PIC X(300).
003600*
003700*    substitution / deletion rules, applied in file order.
003800*
003900 01  FTA-SUBST-GRP                 IS EXTERNAL.
004000     05  FTA-SUBST-CNT            PIC S9(04) COMP.
004100     05  FTA-SUBST-TBL OCCURS 100 TIMES.
004200         10  SUBT-LHS             PIC X(40).
004300         10  SUBT-RHS             PIC X(40).
004400         10  SUBT-DELETE-FLAG     PIC X(01).
004500             88  SUBT-IS-DELETE   VALUE "Y".
004600             88  SUBT-IS-REPLACE  VALUE "N".
004700*
004800*    combined LC + HC word-sequence table.  CWS-CLASS carries the
004900*    classification so the same search serves both the longest-
005000*    match lookup during scanning and the stem-factor lookup
005100*    during evaluation ( spec: "both populate a single combined
005200*    complexity word sequence lookup" ).
005300*
005400 01  FTA-CWS-GRP                   IS EXTERNAL.
005500     05  FTA-CWS-CNT              PIC S9(04) COMP.
005600     05  FTA-CWS-TBL OCCURS 2000 TIMES.
005700         10  CWS-WORDCNT          PIC S9(02) COMP.
005800         10  CWS-WORD OCCURS 8 TIMES
005900                                   PIC X(60).
006000         10  CWS-CLASS            PIC X(01).
006100             88  CWS-IS-LC        VALUE "L".
006200             88  CWS-IS-HC        VALUE "H".
006300*
006400*    prefix and postfix value tables.  Same layout serves the
006500*    exact-value lookup ( standalone affix beside a direct match )
006600*    and the attached-affix scan ( PFX-LEN precomputed so the
006700*    shortest-first search in FTASEN0M does not re-measure the
006800*    affix text on every pass ).
006900*
007000 01  FTA-PREFIX-GRP                 IS EXTERNAL.
007100     05  FTA-PREFIX-CNT            PIC S9(04) COMP.
007200     05  FTA-PREFIX-TBL OCCURS 200 TIMES.
007300         10  PFX-TEXT              PIC X(40).
007400         10  PFX-LEN               PIC S9(02) COMP.
007500         10  PFX-VALUE             PIC S9(03).
007600*
007700 01  FTA-POSTFIX-GRP                IS EXTERNAL.
007800     05  FTA-POSTFIX-CNT           PIC S9(04) COMP.
007900     05  FTA-POSTFIX-TBL OCCURS 200 TIMES.
008000         10  PSX-TEXT              PIC X(40).
008100         10  PSX-LEN               PIC S9(02) COMP.
008200         10  PSX-VALUE             PIC S9(03).
008300*
008400*    negating-verb sequences, searched longest-match immediately
008500*    after a complexity match's consumed tokens.
008600*
008700 01  FTA-NEGVERB-GRP                IS EXTERNAL.
008800     05  FTA-NEGVERB-CNT           PIC S9(04) COMP.
008900     05  FTA-NEGVERB-TBL OCCURS 300 TIMES.
009000         10  NEG-WORDCNT           PIC S9(02) COMP.
009100         10  NEG-WORD OCCURS 6 TIMES
009200                                   PIC X(60).
009300*
009400*    exception-word sequences, skipped entirely when matched at
009500*    the start of the scan ( longest match wins ).
009600*
009700 01  FTA-EXCEPT-GRP                 IS EXTERNAL.
009800     05  FTA-EXCEPT-CNT            PIC S9(04) COMP.
009900     05  FTA-EXCEPT-TBL OCCURS 300 TIMES.
010000         10  EXC-WORDCNT           PIC S9(02) COMP.
010100         10  EXC-WORD OCCURS 6 TIMES
010200                                   PIC X(60).
010300*
010400*    the superlative postfix is a fixed constant, not data read
010500*    from a reference file -- held here so FTASEN0M and FTASUM0M
010600*    compare against the one copy.
010700*
010800 01  FTA-SUPERLATIVE-GRP            IS EXTERNAL.
010900     05  FTA-SUPERLATIVE-POSTFIX   PIC X(12) VALUE "ترین".
011000     05  FTA-SUPERLATIVE-LEN       PIC S9(02) COMP VALUE 8.
