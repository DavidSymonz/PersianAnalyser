000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =WSYS022
000700 
000800?NOLMAP, SYMBOLS, INSPECT
000900?SAVE ALL
001000?SAVEABEND
001100?LINES 66
001200?CHECK 3
001300 
001400 IDENTIFICATION DIVISION.
001500 
001600 PROGRAM-ID.    FTADOC0M.
001700 AUTHOR.        R J HARGROVE.
001800 INSTALLATION.  FOLKSTONE DP CENTER.
001900 DATE-WRITTEN.  1994-11-24.
002000 DATE-COMPILED.
002100 SECURITY.      UNCLASSIFIED - SEE RELEASE STANDARDS MANUAL.
002200 
002300*****************************************************************
002400* Letzte Aenderung :: 2001-09-18
002500* Letzte Version   :: A.00.07
002600* Kurzbeschreibung :: Analysiert ein Farsi-Dokument Satz fuer Satz
002700*                      und schreibt den Dokumentbericht
002800*
002900* Aenderungen
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*A.00.00|1994-11-24| RJH | Neuerstellung - Zeilen einlesen und    *
003400*       |          |     | zu einem Dokumenttext zusammenfuegen   *
003500*A.00.01|1994-12-05| RJH | Satzzerlegung nach . ! ? ;             *
003600*A.00.02|1996-09-11| DWK | Satzreinigung vor dem Tokenisieren      *
003700*       |          |     | (Substitutions-/Loeschregeln)           *
003800*A.00.03|1997-02-18| DWK | Aufruf FTASEN0M pro Satz, Aufbau der    *
003900*       |          |     | LC-/HC-Zeilen aus SM-PRINT-LINE          *
004000*A.00.04|1999-01-14| SGP | Y2K: Dateikennzahlen auf S9(07) COMP    *
004100*       |          |     | umgestellt, keine Feldaenderung noetig  *
004200*A.00.05|1999-03-30| SGP | LINK-REC vereinheitlicht mit FTACTL0M   *
004300*A.00.06|2001-06-19| MKP | WS-WARN-COUNT wird jetzt bis LINK-WARN- *
004400*       |          |     | COUNT durchgereicht - FTASEN0M meldet   *
004500*       |          |     | unbekannte Zeichen seit A.00.09         *
004600*A.00.07|2001-09-18| MKP | C100-APPEND-LINE - totes IF ohne        *
004700*       |          |     | Wirkung (CONTINUE) entfernt, haengte    *
004800*       |          |     | Zeichen ohnehin unveraendert an          *
004900*----------------------------------------------------------------*
005000*
005100* Programmbeschreibung
005200* --------------------
005300*
005400* Liest das Quelldokument LINK-SRC-PATH zeilenweise und reiht die
005500* Zeilen, durch je ein Leerzeichen getrennt, zu einem Dokumenttext
005600* auf (WS-DOC-TEXT).  Das persische Semikolon, Fragezeichen und
005700* Komma werden auf ; ? , vereinheitlicht, dann wird der Text nach
005800* jedem . ! ? ; in Saetze zerlegt (das Satzzeichen bleibt beim
005900* Satz, folgende Leerzeichen werden uebersprungen).  Jeder Satz
006000* wird gereinigt und tokenisiert, an FTASEN0M zur Worterkennung
006100* uebergeben, und das Ergebnis (EXTERNAL WS-SENT-MATCHES) in den
006200* Dokumentbericht LINK-RPT-PATH geschrieben.  Am Ende stehen die
006300* Dateikennzahlen (Token-/LC-/HC-Anzahl, Komplexitaetswert) in
006400* LINK-TOKEN-COUNT / LINK-LC-COUNT / LINK-HC-COUNT / LINK-SCORE
006500* und in der EXTERNAL WS-FILE-STATS fuer FTASUM0M bereit.
006600*
006700******************************************************************
006800 
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     SWITCH-15 IS ANZEIGE-VERSION
007300         ON STATUS IS SHOW-VERSION
007400     CLASS ALPHNUM IS "0123456789"
007500                      "abcdefghijklmnopqrstuvwxyz"
007600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007700                      " .,;-_!$%&/=*+".
007800 
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT DOCFILE       ASSIGN TO #DYNAMIC
008200                           FILE STATUS IS F-STATUS.
008300 
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  DOCFILE
008700     RECORD CONTAINS 500 CHARACTERS.
008800 COPY FTADOCC.
008900 
009000 WORKING-STORAGE SECTION.
009100 COPY FTATBLC.
009200 COPY FTAWRKC.
009300*--------------------------------------------------------------------*
009400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009500*--------------------------------------------------------------------*
009600 01          COMP-FELDER.
009700     05      C4-I1               PIC S9(04) COMP.
009800     05      C4-I2               PIC S9(04) COMP.
009900     05      C4-LEN              PIC S9(04) COMP.
010000     05      C4-POS              PIC S9(04) COMP.
010100     05      C9-DOC-LEN          PIC S9(09) COMP.
010200     05      ASS-FSTATUS         PIC S9(04) COMP.
010300     05      FILLER              PIC X(08).
010400 
010500*--------------------------------------------------------------------*
010600* Display-Felder: Praefix D
010700*--------------------------------------------------------------------*
010800 01          DISPLAY-FELDER.
010900     05      D-NUM2              PIC  9(02).
011000     05      D-NUM9              PIC  9(09).
011100     05      D-SCORE             PIC -9.9999.
011200     05      FILLER              PIC X(08).
011300 01          DISPLAY-FELDER-TBL REDEFINES
011400             DISPLAY-FELDER      PIC X(26).
011500 
011600*--------------------------------------------------------------------*
011700* Felder mit konstantem Inhalt: Praefix K
011800*--------------------------------------------------------------------*
011900 01          KONSTANTE-FELDER.
012000     05      K-MODUL             PIC X(08)    VALUE "FTADOC0M".
012100     05      FILLER              PIC X(08).
012200 01          KONSTANTE-FELDER-TBL REDEFINES
012300             KONSTANTE-FELDER    PIC X(16).
012400 
012500*----------------------------------------------------------------*
012600* Conditional-Felder
012700*----------------------------------------------------------------*
012800 01          SCHALTER.
012900     05      F-STATUS            PIC X(02).
013000         88  F-OK                           VALUE "00".
013100         88  F-EOF                          VALUE "10".
013200         88  F-NOK                          VALUE "01" THRU "09"
013300                                                   "11" THRU "99".
013400     05      PRG-ABBRUCH-FLAG    PIC X(01).
013500         88  PRG-ABBRUCH                    VALUE "Y".
013600     05      WS-SENT-EMPTY-FLAG  PIC X(01).
013700         88  WS-SENT-EMPTY                  VALUE "Y".
013800     05      FILLER              PIC X(08).
013900 
014000*----------------------------------------------------------------*
014100* Arbeitsfelder
014200*----------------------------------------------------------------*
014300 01          WORK-FELDER.
014400     05      ASS-FNAME           PIC X(60).
014500     05      WS-DOC-TEXT         PIC X(20000).
014600     05      WS-SENT-START       PIC S9(09) COMP.
014700     05      WS-SENT-CNT         PIC S9(04) COMP.
014800     05      WS-SENT-TBL OCCURS 300 TIMES
014900                      INDEXED BY SENT-IDX
015000                                 PIC X(500).
015100     05      WS-TOK-JOIN         PIC X(500).
015200     05      WS-LC-JOIN          PIC X(500).
015300     05      WS-HC-JOIN          PIC X(500).
015400     05      WS-LC-N             PIC S9(04) COMP.
015500     05      WS-HC-N             PIC S9(04) COMP.
015600     05      FILLER              PIC X(08).
015700 01          WS-DOC-TEXT-TBL REDEFINES WS-DOC-TEXT.
015800     05      WS-DOC-CHAR OCCURS 20000 TIMES
015900                                 PIC X.
016000 
016100 LINKAGE SECTION.
016200*-->    Uebergabe aus FTACTL0M
016300 01     LINK-REC.
016400    05  LINK-RC                  PIC S9(04) COMP.
016500    05  LINK-OPEN-FAIL-FLAG      PIC X(01).
016600        88 LINK-OPEN-FAIL                  VALUE "Y".
016700    05  LINK-SRC-PATH            PIC X(60).
016800    05  LINK-RPT-PATH            PIC X(60).
016900    05  LINK-TOKEN-COUNT         PIC S9(07) COMP.
017000    05  LINK-LC-COUNT            PIC S9(07) COMP.
017100    05  LINK-HC-COUNT            PIC S9(07) COMP.
017200    05  LINK-SCORE               PIC S9(01)V9(04).
017300    05  LINK-SCORE-FLAG          PIC X(01).
017400        88 LINK-SCORE-VALID                VALUE "Y".
017500    05  LINK-WARN-COUNT          PIC S9(07) COMP.
017600 
017700 PROCEDURE DIVISION USING LINK-REC.
017800******************************************************************
017900* Steuerungs-Section
018000******************************************************************
018100 A100-STEUERUNG SECTION.
018200 A100-00.
018300     IF  SHOW-VERSION
018400         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
018500         EXIT PROGRAM
018600     END-IF
018700 
018800     PERFORM B000-VORLAUF
018900     IF  NOT PRG-ABBRUCH
019000         PERFORM B100-VERARBEITUNG
019100     END-IF
019200     PERFORM B090-ENDE
019300     EXIT PROGRAM
019400     .
019500 A100-99.
019600     EXIT.
019700 
019800******************************************************************
019900* Vorlauf - Dokument einlesen und zu einem Dokumenttext zusammen-
020000* fuegen, Quelldatei danach schliessen
020100******************************************************************
020200 B000-VORLAUF SECTION.
020300 B000-00.
020400     MOVE    ZERO                TO LINK-WARN-COUNT
020500     MOVE    ZERO                TO WS-TOKEN-COUNT
020600     MOVE    ZERO                TO WS-WARN-COUNT
020700     MOVE    ZERO                TO WS-LC-COUNT
020800     MOVE    ZERO                TO WS-HC-COUNT
020900     MOVE    "N"                 TO WS-SCORE-FLAG
021000     MOVE    ZERO                TO FM-CNT
021100     MOVE    "N"                 TO PRG-ABBRUCH-FLAG
021200     MOVE    "N"                 TO LINK-OPEN-FAIL-FLAG
021300     MOVE    SPACES              TO WS-DOC-TEXT
021400     MOVE    ZERO                TO C9-DOC-LEN
021500 
021600     MOVE    LINK-SRC-PATH       TO ASS-FNAME
021700     PERFORM F100-ASSIGN-DOCFILE
021800     IF  ASS-FSTATUS NOT = ZERO
021900         SET     LINK-OPEN-FAIL TO TRUE
022000         SET     PRG-ABBRUCH    TO TRUE
022100         GO TO B000-99
022200     END-IF
022300 
022400     OPEN    INPUT DOCFILE
022500     PERFORM F110-READ-DOCFILE
022600 B000-10.
022700     IF  F-EOF
022800         GO TO B000-20
022900     END-IF
023000     PERFORM C100-APPEND-LINE
023100     PERFORM F110-READ-DOCFILE
023200     GO TO B000-10
023300 B000-20.
023400     CLOSE   DOCFILE
023500     .
023600 B000-99.
023700     EXIT.
023800 
023900*
024000*    Eine gelesene Quellzeile an WS-DOC-TEXT anhaengen, durch ein
024100*    Leerzeichen von der vorigen getrennt
024200*
024300 C100-APPEND-LINE SECTION.
024400 C100-00.
024500**  ---> naechste Zeile, durch ein Leerzeichen getrennt, anhaengen
024600     IF  C9-DOC-LEN > ZERO
024700         ADD     1               TO C9-DOC-LEN
024800         MOVE    SPACE           TO WS-DOC-CHAR (C9-DOC-LEN)
024900     END-IF
025000 
025100     MOVE    1                   TO C4-I1
025200 C100-10.
025300     IF  C4-I1 > 500
025400         GO TO C100-99
025500     END-IF
025600     IF  C9-DOC-LEN >= 20000
025700         GO TO C100-99
025800     END-IF
025900     ADD     1                   TO C9-DOC-LEN
026000     MOVE    SOURCE-LINE (C4-I1:1)
026100                                  TO WS-DOC-CHAR (C9-DOC-LEN)
026200     ADD     1                   TO C4-I1
026300     GO TO C100-10
026400     .
026500 C100-99.
026600     EXIT.
026700 
026800******************************************************************
026900* Verarbeitung - Satzzeichen vereinheitlichen, Satzzerlegung,
027000* je Satz tokenisieren, an FTASEN0M uebergeben, Bericht schreiben
027100******************************************************************
027200 B100-VERARBEITUNG SECTION.
027300 B100-00.
027400     PERFORM C110-STD-PUNCT
027500     PERFORM C120-SPLIT-SENTENCES
027600 
027700     MOVE    LINK-RPT-PATH       TO ASS-FNAME
027800     PERFORM F100-ASSIGN-DOCFILE
027900     OPEN    OUTPUT DOCFILE
028000 
028100     MOVE    1                   TO SENT-IDX
028200 B100-10.
028300     IF  SENT-IDX > WS-SENT-CNT
028400         GO TO B100-20
028500     END-IF
028600     PERFORM C200-ANALYSE-ONE-SENTENCE
028700     SET     SENT-IDX UP BY 1
028800     GO TO B100-10
028900 B100-20.
029000     PERFORM C300-CALC-FILE-SCORE
029100     PERFORM F140-WRITE-FILE-STATS
029200     CLOSE   DOCFILE
029300     .
029400 B100-99.
029500     EXIT.
029600 
029700*
029800*    Vereinheitlicht persische Satzzeichen-Varianten (arabisches
029900*    Komma/Fragezeichen usw.) auf die ASCII-Form, damit
030000*    C120-SPLIT-SENTENCES mit einem festen Zeichensatz arbeiten
030100*    kann.
030200*
030300 C110-STD-PUNCT SECTION.
030400 C110-00.
030500**  ---> persisches Semikolon / Fragezeichen / Komma vereinheitlichen
030600     INSPECT WS-DOC-TEXT REPLACING ALL "؛" BY ";"
030700     INSPECT WS-DOC-TEXT REPLACING ALL "؟" BY "?"
030800     INSPECT WS-DOC-TEXT REPLACING ALL "،" BY ","
030900     .
031000 C110-99.
031100     EXIT.
031200 
031300 C120-SPLIT-SENTENCES SECTION.
031400 C120-00.
031500     MOVE    ZERO                TO WS-SENT-CNT
031600     MOVE    1                   TO WS-SENT-START
031700     MOVE    1                   TO C4-I1
031800 C120-10.
031900     IF  C4-I1 > C9-DOC-LEN
032000         GO TO C120-20
032100     END-IF
032200     IF  WS-DOC-CHAR (C4-I1) = "." OR "!" OR "?" OR ";"
032300         PERFORM C121-FILE-SENTENCE
032400         ADD     1                   TO C4-I1
032500 C120-11.
032600         IF  C4-I1 > C9-DOC-LEN
032700             GO TO C120-20
032800         END-IF
032900         IF  WS-DOC-CHAR (C4-I1) = SPACE
033000             ADD     1               TO C4-I1
033100             GO TO C120-11
033200         END-IF
033300         MOVE    C4-I1               TO WS-SENT-START
033400     END-IF
033500     ADD     1                   TO C4-I1
033600     GO TO C120-10
033700 C120-20.
033800**  ---> letzter Rest ohne Satzzeichen am Dokumentende
033900     IF  WS-SENT-START <= C9-DOC-LEN
034000         MOVE    C9-DOC-LEN          TO C4-I1
034100         PERFORM C121-FILE-SENTENCE
034200     END-IF
034300     .
034400 C120-99.
034500     EXIT.
034600 
034700*
034800*    Den zwischen WS-SENT-START und C4-I1 liegenden Text als
034900*    eigenen Satz in WS-SENT-TBL ablegen
035000*
035100 C121-FILE-SENTENCE SECTION.
035200 C121-00.
035300**  ---> Zeichen WS-SENT-START .. C4-I1 als Satz ablegen
035400     IF  WS-SENT-CNT >= 300
035500         GO TO C121-99
035600     END-IF
035700     ADD     1                   TO WS-SENT-CNT
035800     MOVE    SPACES              TO WS-SENT-TBL (WS-SENT-CNT)
035900     MOVE    WS-DOC-TEXT (WS-SENT-START:C4-I1 - WS-SENT-START + 1)
036000                                 TO WS-SENT-TBL (WS-SENT-CNT)
036100     .
036200 C121-99.
036300     EXIT.
036400 
036500******************************************************************
036600* Einen Satz reinigen, tokenisieren, analysieren, ausdrucken
036700******************************************************************
036800 C200-ANALYSE-ONE-SENTENCE SECTION.
036900 C200-00.
037000     MOVE    SPACES              TO SENT-ORIGINAL-TEXT
037100     MOVE    WS-SENT-TBL (SENT-IDX)
037200                                 TO SENT-ORIGINAL-TEXT
037300     PERFORM C210-CLEAN-AND-SPLIT
037400 
037500     CALL    "FTASEN0M"
037600 
037700     ADD     SENT-TOKEN-CNT      TO WS-TOKEN-COUNT
037800     PERFORM C220-SORT-MATCHES
037900     PERFORM F130-WRITE-SENT-DETAIL
038000     .
038100 C200-99.
038200     EXIT.
038300 
038400*
038500*    Wendet die Substitutions-/Loeschregeln aus FTA-SUBST-TBL auf
038600*    den Satz an und zerlegt ihn danach in Einzelworte -- dieselbe
038700*    Reinigungsregel, die FTACFG0M C121-CLEAN-PHRASE auf die
038800*    Referenzphrasen anwendet.
038900*
039000 C210-CLEAN-AND-SPLIT SECTION.
039100 C210-00.
039200**  ---> Satz reinigen: NUL-Breite-Trenner, Klammern, Anwender-
039300**  ---> Substitutionen, dann Trennzeichen, dann Tokenisierung
039400     MOVE    SENT-ORIGINAL-TEXT  TO SENT-TOKENISED-TEXT
039500     INSPECT SENT-TOKENISED-TEXT REPLACING ALL "‌" BY SPACE
039600     INSPECT SENT-TOKENISED-TEXT REPLACING ALL "(" BY SPACE
039700     INSPECT SENT-TOKENISED-TEXT REPLACING ALL ")" BY SPACE
039800 
039900     MOVE    1                   TO C4-I1
040000 C210-10.
040100     IF  C4-I1 > FTA-SUBST-CNT
040200         GO TO C210-20
040300     END-IF
040400     IF  SUBT-IS-DELETE (C4-I1)
040500         INSPECT SENT-TOKENISED-TEXT
040600             REPLACING ALL SUBT-LHS (C4-I1) BY SPACES
040700     ELSE
040800         INSPECT SENT-TOKENISED-TEXT
040900             REPLACING ALL SUBT-LHS (C4-I1) BY SUBT-RHS (C4-I1)
041000     END-IF
041100     ADD     1                   TO C4-I1
041200     GO TO C210-10
041300 C210-20.
041400     INSPECT SENT-TOKENISED-TEXT REPLACING ALL "." BY SPACE
041500     INSPECT SENT-TOKENISED-TEXT REPLACING ALL "!" BY SPACE
041600     INSPECT SENT-TOKENISED-TEXT REPLACING ALL "?" BY SPACE
041700     INSPECT SENT-TOKENISED-TEXT REPLACING ALL ";" BY SPACE
041800     INSPECT SENT-TOKENISED-TEXT REPLACING ALL "," BY SPACE
041900
042000**  ---> Tokens zeichenweise abgrenzen (wie C120-SPLIT-SENTENCES),
042100**  ---> statt eines UNSTRING mit fester Feldliste - damit auch
042200**  ---> Saetze mit mehr als ein paar Woertern vollstaendig in die
042300**  ---> 200 Elemente von SENT-TOKEN-TBL passen
042400     MOVE    ZERO                TO SENT-TOKEN-CNT
042500     MOVE    1                   TO C4-I2
042600 C210-30.
042700     IF  C4-I2 > 500
042800         GO TO C210-99
042900     END-IF
043000     IF  SENT-TOKEN-CNT >= 200
043100         GO TO C210-99
043200     END-IF
043300     IF  SENT-TOKENISED-TEXT (C4-I2:1) = SPACE
043400         ADD     1                   TO C4-I2
043500         GO TO C210-30
043600     END-IF
043700     MOVE    C4-I2               TO C4-LEN
043800 C210-40.
043900     ADD     1                   TO C4-I2
044000     IF  C4-I2 > 500
044100         GO TO C210-50
044200     END-IF
044300     IF  SENT-TOKENISED-TEXT (C4-I2:1) NOT = SPACE
044400         GO TO C210-40
044500     END-IF
044600 C210-50.
044700     MOVE    C4-I2               TO C4-POS
044800     IF  C4-I2 > 500
044900         MOVE 501               TO C4-POS
045000     END-IF
045100     ADD     1                   TO SENT-TOKEN-CNT
045200     MOVE    SPACES              TO SENT-TOKEN-TBL (SENT-TOKEN-CNT)
045300     MOVE    SENT-TOKENISED-TEXT (C4-LEN:C4-POS - C4-LEN)
045400                                 TO SENT-TOKEN-TBL (SENT-TOKEN-CNT)
045500     GO TO C210-30
045600     .
045700 C210-99.
045800     EXIT.
045900
046000******************************************************************
046100* Die von FTASEN0M gelieferten Treffer der LC-/HC-Zaehlung und der
046200* Dateisumme (WS-FILE-MATCHES) hinzufuegen
046300******************************************************************
046400 C220-SORT-MATCHES SECTION.
046500 C220-00.
046600     MOVE    1                   TO C4-I1
046700 C220-10.
046800     IF  C4-I1 > SM-CNT
046900         GO TO C220-99
047000     END-IF
047100     IF  SM-CLASS (C4-I1) = "L"
047200         ADD     1                   TO WS-LC-COUNT
047300     END-IF
047400     IF  SM-CLASS (C4-I1) = "H"
047500         ADD     1                   TO WS-HC-COUNT
047600     END-IF
047700     IF  SM-CLASS (C4-I1) NOT = "N"
047800     AND FM-CNT < 2000
047900         ADD     1                   TO FM-CNT
048000         MOVE    SM-CLASS (C4-I1)    TO FM-CLASS (FM-CNT)
048100         MOVE    SM-SUPERL-FLAG (C4-I1)
048200                                     TO FM-SUPERL-FLAG (FM-CNT)
048300         PERFORM C221-JOIN-STEM-TEXT
048400     END-IF
048500     ADD     1                   TO C4-I1
048600     GO TO C220-10
048700     .
048800 C220-99.
048900     EXIT.
049000 
049100*
049200*    Stammwortfolge des Treffers C4-I1 fuer die Ordner-Stammwort-
049300*    Tabelle FM-STEM-TEXT zusammensetzen
049400*
049500 C221-JOIN-STEM-TEXT SECTION.
049600 C221-00.
049700**  ---> Stammwortfolge der SM-TBL(C4-I1) fuer die Tabelle zusammen-
049800**  ---> setzen -- bis zu acht durch je ein Leerzeichen getrennte
049900**  ---> Woerter
050000     MOVE    SPACES              TO FM-STEM-TEXT (FM-CNT)
050100     MOVE    SM-STEM-WORD (C4-I1 1)
050200                                 TO FM-STEM-TEXT (FM-CNT)
050300     MOVE    2                   TO C4-I2
050400 C221-10.
050500     IF  C4-I2 > SM-STEM-WORDCNT (C4-I1)
050600         GO TO C221-99
050700     END-IF
050800     MOVE    SPACES              TO WS-TOK-JOIN
050900     STRING  FM-STEM-TEXT (FM-CNT) DELIMITED BY SPACE
051000             " "                  DELIMITED BY SIZE
051100             SM-STEM-WORD (C4-I1 C4-I2) DELIMITED BY SPACE
051200             INTO WS-TOK-JOIN
051300     MOVE    WS-TOK-JOIN         TO FM-STEM-TEXT (FM-CNT)
051400     ADD     1                   TO C4-I2
051500     GO TO C221-10
051600     .
051700 C221-99.
051800     EXIT.
051900 
052000*
052100*    Komplexitaetswert der Datei = HC-Anzahl / (LC + HC); ohne
052200*    Treffer bleibt der Wert undefiniert (WS-SCORE-FLAG = N)
052300*
052400 C300-CALC-FILE-SCORE SECTION.
052500 C300-00.
052600     IF  WS-LC-COUNT + WS-HC-COUNT = ZERO
052700         MOVE    ZERO                TO WS-COMPLEXITY-SCORE
052800         MOVE    "N"                 TO WS-SCORE-FLAG
052900     ELSE
053000         COMPUTE WS-COMPLEXITY-SCORE ROUNDED =
053100                 WS-HC-COUNT / (WS-LC-COUNT + WS-HC-COUNT)
053200         SET     WS-SCORE-VALID      TO TRUE
053300     END-IF
053400     .
053500 C300-99.
053600     EXIT.
053700 
053800******************************************************************
053900* WORKFILE zuweisen und lesen
054000******************************************************************
054100 F100-ASSIGN-DOCFILE SECTION.
054200 F100-00.
054300     MOVE    ZERO                TO ASS-FSTATUS
054400     ENTER   "COBOLASSIGN" USING DOCFILE
054500                                  ASS-FNAME
054600                           GIVING ASS-FSTATUS
054700     .
054800 F100-99.
054900     EXIT.
055000 
055100*
055200*    Naechsten Satz aus DOCFILE lesen, F-EOF am Dateiende setzen
055300*
055400 F110-READ-DOCFILE SECTION.
055500 F110-00.
055600     READ    DOCFILE
055700         AT END
055800             SET F-EOF TO TRUE
055900     END-READ
056000     .
056100 F110-99.
056200     EXIT.
056300 
056400******************************************************************
056500* Satzdetail in den Dokumentbericht schreiben
056600******************************************************************
056700 F130-WRITE-SENT-DETAIL SECTION.
056800 F130-00.
056900     MOVE    SPACES              TO REPORT-LINE
057000     STRING  "Original : "       DELIMITED BY SIZE
057100             SENT-ORIGINAL-TEXT  DELIMITED BY SIZE
057200             INTO REPORT-LINE
057300     WRITE   REPORT-LINE-REC
057400 
057500     PERFORM C222-JOIN-TOKENS
057600     MOVE    SPACES              TO REPORT-LINE
057700     STRING  "Tokenised : "      DELIMITED BY SIZE
057800             WS-TOK-JOIN         DELIMITED BY SIZE
057900             INTO REPORT-LINE
058000     WRITE   REPORT-LINE-REC
058100 
058200     PERFORM C223-JOIN-CLASS-LINES
058300     MOVE    SPACES              TO REPORT-LINE
058400     MOVE    WS-LC-N             TO D-NUM2
058500     STRING  "LC words ("        DELIMITED BY SIZE
058600             D-NUM2               DELIMITED BY SIZE
058700             ") : "               DELIMITED BY SIZE
058800             WS-LC-JOIN           DELIMITED BY SIZE
058900             INTO REPORT-LINE
059000     WRITE   REPORT-LINE-REC
059100 
059200     MOVE    SPACES              TO REPORT-LINE
059300     MOVE    WS-HC-N             TO D-NUM2
059400     STRING  "HC words ("        DELIMITED BY SIZE
059500             D-NUM2               DELIMITED BY SIZE
059600             ") : "               DELIMITED BY SIZE
059700             WS-HC-JOIN           DELIMITED BY SIZE
059800             INTO REPORT-LINE
059900     WRITE   REPORT-LINE-REC
060000     .
060100 F130-99.
060200     EXIT.
060300 
060400*
060500*    Alle Tokens des Satzes durch je ein Leerzeichen getrennt zu
060600*    WS-TOK-JOIN zusammensetzen, fuer die 'Tokenised :'-Zeile
060700*
060800 C222-JOIN-TOKENS SECTION.
060900 C222-00.
061000     MOVE    SPACES              TO WS-TOK-JOIN
061100     IF  SENT-TOKEN-CNT = ZERO
061200         GO TO C222-99
061300     END-IF
061400     MOVE    SENT-TOKEN-TBL (1)  TO WS-TOK-JOIN
061500     MOVE    2                   TO C4-I1
061600 C222-10.
061700     IF  C4-I1 > SENT-TOKEN-CNT
061800         GO TO C222-99
061900     END-IF
062000     STRING  WS-TOK-JOIN DELIMITED BY SPACE
062100             " "         DELIMITED BY SIZE
062200             SENT-TOKEN-TBL (C4-I1) DELIMITED BY SPACE
062300             INTO WS-TOK-JOIN
062400     ADD     1                   TO C4-I1
062500     GO TO C222-10
062600     .
062700 C222-99.
062800     EXIT.
062900 
063000*
063100*    Die LC- und HC-Treffer des Satzes getrennt zu WS-LC-JOIN /
063200*    WS-HC-JOIN zusammensetzen, mit Anzahl in WS-LC-N / WS-HC-N
063300*
063400 C223-JOIN-CLASS-LINES SECTION.
063500 C223-00.
063600     MOVE    SPACES              TO WS-LC-JOIN
063700     MOVE    SPACES              TO WS-HC-JOIN
063800     MOVE    ZERO                TO WS-LC-N
063900     MOVE    ZERO                TO WS-HC-N
064000     MOVE    1                   TO C4-I1
064100 C223-10.
064200     IF  C4-I1 > SM-CNT
064300         GO TO C223-99
064400     END-IF
064500     IF  SM-CLASS (C4-I1) = "L"
064600         ADD     1                   TO WS-LC-N
064700         STRING  WS-LC-JOIN DELIMITED BY SPACE
064800                 " "         DELIMITED BY SIZE
064900                 SM-PRINT-LINE (C4-I1) DELIMITED BY SPACE
065000                 INTO WS-LC-JOIN
065100     END-IF
065200     IF  SM-CLASS (C4-I1) = "H"
065300         ADD     1                   TO WS-HC-N
065400         STRING  WS-HC-JOIN DELIMITED BY SPACE
065500                 " "         DELIMITED BY SIZE
065600                 SM-PRINT-LINE (C4-I1) DELIMITED BY SPACE
065700                 INTO WS-HC-JOIN
065800     END-IF
065900     ADD     1                   TO C4-I1
066000     GO TO C223-10
066100     .
066200 C223-99.
066300     EXIT.
066400 
066500******************************************************************
066600* STATISTICS-Block am Ende des Dokumentberichts
066700******************************************************************
066800 F140-WRITE-FILE-STATS SECTION.
066900 F140-00.
067000     MOVE    SPACES              TO REPORT-LINE
067100     WRITE   REPORT-LINE-REC
067200 
067300     MOVE    "---- STATISTICS ----"
067400                                 TO REPORT-LINE
067500     WRITE   REPORT-LINE-REC
067600 
067700     MOVE    SPACES              TO REPORT-LINE
067800     MOVE    WS-TOKEN-COUNT      TO D-NUM9
067900     STRING  "Nr Tokens: "       DELIMITED BY SIZE
068000             D-NUM9               DELIMITED BY SIZE
068100             INTO REPORT-LINE
068200     WRITE   REPORT-LINE-REC
068300 
068400     MOVE    SPACES              TO REPORT-LINE
068500     MOVE    WS-LC-COUNT         TO D-NUM9
068600     STRING  "Total LC Count: "  DELIMITED BY SIZE
068700             D-NUM9               DELIMITED BY SIZE
068800             INTO REPORT-LINE
068900     WRITE   REPORT-LINE-REC
069000 
069100     MOVE    SPACES              TO REPORT-LINE
069200     MOVE    WS-HC-COUNT         TO D-NUM9
069300     STRING  "Total HC Count: "  DELIMITED BY SIZE
069400             D-NUM9               DELIMITED BY SIZE
069500             INTO REPORT-LINE
069600     WRITE   REPORT-LINE-REC
069700 
069800     MOVE    SPACES              TO REPORT-LINE
069900     IF  WS-SCORE-VALID
070000         MOVE    WS-COMPLEXITY-SCORE TO D-SCORE
070100         STRING  "Complexity Score: " DELIMITED BY SIZE
070200                 D-SCORE              DELIMITED BY SIZE
070300                 INTO REPORT-LINE
070400     ELSE
070500         MOVE    "Complexity Score: UNDEFINED"
070600                                     TO REPORT-LINE
070700     END-IF
070800     WRITE   REPORT-LINE-REC
070900 
071000     MOVE    WS-TOKEN-COUNT      TO LINK-TOKEN-COUNT
071100     MOVE    WS-LC-COUNT         TO LINK-LC-COUNT
071200     MOVE    WS-HC-COUNT         TO LINK-HC-COUNT
071300     MOVE    WS-WARN-COUNT       TO LINK-WARN-COUNT
071400     MOVE    WS-COMPLEXITY-SCORE TO LINK-SCORE
071500     MOVE    WS-SCORE-FLAG       TO LINK-SCORE-FLAG
071600     .
071700 F140-99.
071800     EXIT.
071900 
072000******************************************************************
072100* Nachlauf
072200******************************************************************
072300 B090-ENDE SECTION.
072400 B090-00.
072500     IF  LINK-OPEN-FAIL
072600         MOVE  9999                TO LINK-RC
072700     ELSE
072800         MOVE  ZERO                TO LINK-RC
072900     END-IF
073000     .
073100 B090-99.
073200     EXIT.
073300
