000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =WSYS022
000700 
000800* Farsi-Textanalyse-Module
000900?SEARCH  =FTACFG0M
001000?SEARCH  =FTADOC0M
001100?SEARCH  =FTASUM0M
001200 
001300?NOLMAP, SYMBOLS, INSPECT
001400?SAVE ALL
001500?SAVEABEND
001600?LINES 66
001700?CHECK 3
001800 
001900 IDENTIFICATION DIVISION.
002000 
002100 PROGRAM-ID.    FTACTL0M.
002200 AUTHOR.        R J HARGROVE.
002300 INSTALLATION.  FOLKSTONE DP CENTER.
002400 DATE-WRITTEN.  1994-11-15.
002500 DATE-COMPILED.
002600 SECURITY.      UNCLASSIFIED - SEE RELEASE STANDARDS MANUAL.
002700 
002800*****************************************************************
002900* Letzte Aenderung :: 2001-06-19
003000* Letzte Version   :: A.00.06
003100* Kurzbeschreibung :: Batch-Treiber fuer die Farsi-Text-
003200*                      Komplexitaetsanalyse (vormals SRCCOMP)
003300*
003400* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003600*----------------------------------------------------------------*
003700* Vers. | Datum    | von | Kommentar                             *
003800*-------|----------|-----|---------------------------------------*
003900*A.00.00|1994-11-15| RJH | Neuerstellung - liest FTADOCLS, ruft   *
004000*       |          |     | FTACFG0M / FTADOC0M / FTASUM0M auf    *
004100*A.00.01|1995-02-09| RJH | Warnschalter WS-WARN-COUNT eingefuehrt *
004200*A.00.02|1996-06-19| DWK | Abbruch bei leerer FTADOCLS abgefangen *
004300*A.00.03|1998-07-08| SGP | Aufruf FTASUM0M-WRITE nach letztem Satz*
004400*A.00.04|1999-01-14| SGP | Y2K: K-PROG-START auf 4-stelliges Jahr *
004500*       |          |     | umgestellt, Abgleich mit Testplan 99/1 *
004600*A.00.05|1999-03-30| SGP | EXTENDED-STORAGE-Layouts auf FTAWRKC   *
004700*       |          |     | ausgelagert, LINK-RECs vereinheitlicht *
004800*A.00.06|2001-06-19| MKP | C205 ergaenzt - SUM-FILENAME wird jetzt*
004900*       |          |     | ohne .txt-Endung und auf 100 Zeichen   *
005000*       |          |     | gekuerzt an FTASUM0M uebergeben         *
005100*----------------------------------------------------------------*
005200*
005300* Programmbeschreibung
005400* --------------------
005500*
005600* Liest die Steuerdatei FTADOCLS - eine Zeile pro zu analysieren-
005700* dem Dokument, Quellpfad und Zielpfad durch ein Blank getrennt -
005800* und ruft fuer jede Zeile FTADOC0M auf, das ein Dokument liest,
005900* in Saetze zerlegt, pro Satz die Komplexitaet bewertet und den
006000* Einzelreport schreibt.  FTACTL0M faltet die von FTADOC0M gelie-
006100* ferten Dateikennzahlen in FTASUM0M ein und laesst am Ende die
006200* Ordner-Zusammenfassung SUMMARY.txt schreiben.
006300*
006400* Beispielaufruf
006500* --------------
006600*
006700* FTACTL0M  ( Steuerdatei FTADOCLS und Regelwerksdateien werden
006800*             ueber feste logische Namen angesprochen )
006900*
007000******************************************************************
007100 
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     SWITCH-15 IS ANZEIGE-VERSION
007600         ON STATUS IS SHOW-VERSION
007700     CLASS ALPHNUM IS "0123456789"
007800                      "abcdefghijklmnopqrstuvwxyz"
007900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008000                      " .,;-_!$%&/=*+".
008100 
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT FADOCLST      ASSIGN TO "FTADOCLS"
008500                           FILE STATUS IS FDL-FILE-STATUS.
008600 
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  FADOCLST
009000     RECORD CONTAINS 130 CHARACTERS.
009100 01  DOCLST-REC.
009200     05  DOCLST-SRC-PATH         PIC X(60).
009300     05  DOCLST-RPT-PATH         PIC X(60).
009400     05  FILLER                 PIC X(10).
009500 
009600 WORKING-STORAGE SECTION.
009700*--------------------------------------------------------------------*
009800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009900*--------------------------------------------------------------------*
010000 01          COMP-FELDER.
010100     05      C4-ANZ              PIC S9(04) COMP.
010200     05      C4-COUNT            PIC S9(04) COMP.
010300     05      C4-LEN              PIC S9(04) COMP.
010400     05      C9-DOC-COUNT        PIC S9(09) COMP.
010500     05      C9-WARN-COUNT       PIC S9(09) COMP.
010600     05      C9-ABORT-COUNT      PIC S9(09) COMP.
010700     05      FILLER              PIC X(08).
010800
010900*--------------------------------------------------------------------*
011000* Display-Felder: Praefix D
011100*--------------------------------------------------------------------*
011200 01          DISPLAY-FELDER.
011300     05      D-NUM4              PIC -9(04).
011400     05      D-NUM9              PIC  9(09).
011500     05      FILLER              PIC X(08).
011600 01          DISPLAY-FELDER-TBL REDEFINES
011700             DISPLAY-FELDER      PIC X(22).
011800
011900*--------------------------------------------------------------------*
012000* Felder mit konstantem Inhalt: Praefix K
012100*--------------------------------------------------------------------*
012200 01          KONSTANTE-FELDER.
012300     05      K-MODUL             PIC X(08)    VALUE "FTACTL0M".
012400     05      K-PROG-START        PIC X(10)    VALUE "1999-03-30".
012500     05      K-SUMMARY-PATH      PIC X(60)    VALUE "FTASUMRY".
012600     05      K-ALPHA-PATH        PIC X(60)    VALUE "FTACFALF".
012700     05      K-SUBST-PATH        PIC X(60)    VALUE "FTACFSUB".
012800     05      K-LC-PATH           PIC X(60)    VALUE "FTACFLC".
012900     05      K-HC-PATH           PIC X(60)    VALUE "FTACFHC".
013000     05      K-PFX-PATH          PIC X(60)    VALUE "FTACFPFX".
013100     05      K-SFX-PATH          PIC X(60)    VALUE "FTACFSFX".
013200     05      K-NEG-PATH          PIC X(60)    VALUE "FTACFNEG".
013300     05      K-EXC-PATH          PIC X(60)    VALUE "FTACFEXC".
013400     05      FILLER              PIC X(08).
013500 01          KONSTANTE-FELDER-TBL REDEFINES
013600             KONSTANTE-FELDER    PIC X(506).
013700
013800*----------------------------------------------------------------*
013900* Conditional-Felder
014000*----------------------------------------------------------------*
014100 01          SCHALTER.
014200     05      FDL-FILE-STATUS     PIC X(02).
014300          88 FDL-OK                         VALUE "00".
014400          88 FDL-EOF                        VALUE "10".
014500          88 FDL-NOK                        VALUE "01" THRU "09"
014600                                                   "11" THRU "99".
014700     05      PRG-ABBRUCH-FLAG     PIC X(01).
014800          88 PRG-ABBRUCH                    VALUE "Y".
014900     05      WS-RUN-EMPTY-FLAG    PIC X(01).
015000          88 WS-RUN-EMPTY                   VALUE "Y".
015100     05      FILLER               PIC X(08).
015200
015300*----------------------------------------------------------------*
015400* Arbeitsfelder
015500*----------------------------------------------------------------*
015600 01          WORK-FELDER.
015700     05      ZEILE                PIC X(132).
015800     05      WS-SUMFN-WORK        PIC X(60).
015900     05      FILLER               PIC X(08).
016000 01          WORK-FELDER-TBL REDEFINES WORK-FELDER.
016100     05      ZEILE-TBL OCCURS 200 TIMES
016200                                  PIC X.
016300
016400*----------------------------------------------------------------*
016500* Schnittstellen zu den drei aufgerufenen Modulen.  Aufbau folgt
016600* den bei FTACFG0M / FTADOC0M / FTASUM0M dokumentierten LINK-RECs.
016700*----------------------------------------------------------------*
016800 01          CFG-LINK.
016900     05      CFG-RC               PIC S9(04) COMP.
017000     05      CFG-ABORT-FLAG       PIC X(01).
017100         88  CFG-ABORT                      VALUE "Y".
017200     05      CFG-ALPHA-PATH        PIC X(60).
017300     05      CFG-SUBST-PATH        PIC X(60).
017400     05      CFG-LC-PATH           PIC X(60).
017500     05      CFG-HC-PATH           PIC X(60).
017600     05      CFG-PFX-PATH          PIC X(60).
017700     05      CFG-SFX-PATH          PIC X(60).
017800     05      CFG-NEG-PATH          PIC X(60).
017900     05      CFG-EXC-PATH          PIC X(60).
018000     05      CFG-WARN-COUNT        PIC S9(07) COMP.
018100     05      FILLER                PIC X(08).
018200
018300 01          DOC-LINK.
018400     05      DOC-RC                PIC S9(04) COMP.
018500     05      DOC-OPEN-FAIL-FLAG    PIC X(01).
018600         88  DOC-OPEN-FAIL                  VALUE "Y".
018700     05      DOC-SRC-PATH          PIC X(60).
018800     05      DOC-RPT-PATH          PIC X(60).
018900     05      DOC-TOKEN-COUNT       PIC S9(07) COMP.
019000     05      DOC-LC-COUNT          PIC S9(07) COMP.
019100     05      DOC-HC-COUNT          PIC S9(07) COMP.
019200     05      DOC-SCORE             PIC S9(01)V9(04).
019300     05      DOC-SCORE-FLAG        PIC X(01).
019400         88  DOC-SCORE-VALID                VALUE "Y".
019500     05      DOC-WARN-COUNT        PIC S9(07) COMP.
019600     05      FILLER                PIC X(08).
019700
019800 01          SUM-LINK.
019900     05      SUM-FUNCTION          PIC X(06).
020000         88  SUM-FN-ACCUM                   VALUE "ACCUM".
020100         88  SUM-FN-WRITE                   VALUE "WRITE".
020200     05      SUM-RC                PIC S9(04) COMP.
020300     05      SUM-FILENAME          PIC X(100).
020400     05      SUM-OUT-PATH          PIC X(60).
020500     05      SUM-WRITE-FAIL-FLAG   PIC X(01).
020600         88  SUM-WRITE-FAIL                 VALUE "Y".
020700     05      FILLER                PIC X(08).
020800
020900 PROCEDURE DIVISION.
021000******************************************************************
021100* Steuerungs-Section
021200******************************************************************
021300 A100-STEUERUNG SECTION.
021400 A100-00.
021500**  ---> wenn SWITCH-15 gesetzt ist
021600**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
021700     IF  SHOW-VERSION
021800         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
021900         STOP RUN
022000     END-IF
022100 
022200**  ---> Vorlauf: Regelwerk laden, Steuerdatei oeffnen
022300     PERFORM B000-VORLAUF
022400 
022500     IF  PRG-ABBRUCH
022600         CONTINUE
022700     ELSE
022800         PERFORM B100-VERARBEITUNG
022900     END-IF
023000 
023100**  ---> Nachlauf: Summary schreiben, Dateien schliessen
023200     PERFORM B090-ENDE
023300     STOP RUN
023400     .
023500 A100-99.
023600     EXIT.
023700 
023800******************************************************************
023900* Vorlauf
024000******************************************************************
024100 B000-VORLAUF SECTION.
024200 B000-00.
024300     MOVE    ZERO                    TO C9-DOC-COUNT
024400     MOVE    ZERO                    TO C9-WARN-COUNT
024500     MOVE    ZERO                    TO C9-ABORT-COUNT
024600     SET     PRG-ABBRUCH-FLAG TO FALSE
024700     MOVE    "N"                     TO PRG-ABBRUCH-FLAG
024800 
024900**  ---> Regelwerk laden ueber FTACFG0M
025000     PERFORM C100-LOAD-CONFIG
025100     IF  PRG-ABBRUCH
025200         GO TO B000-99
025300     END-IF
025400 
025500**  ---> Steuerdatei FTADOCLS oeffnen
025600     PERFORM F100-OPEN-DOCLIST
025700     IF  PRG-ABBRUCH
025800         GO TO B000-99
025900     END-IF
026000     .
026100 B000-99.
026200     EXIT.
026300 
026400******************************************************************
026500* Verarbeitung - eine Zeile der Steuerdatei je Dokument
026600******************************************************************
026700 B100-VERARBEITUNG SECTION.
026800 B100-00.
026900     MOVE    "N"                     TO WS-RUN-EMPTY-FLAG
027000     SET     WS-RUN-EMPTY TO FALSE
027100 
027200     PERFORM F110-READ-DOCLIST
027300     IF  FDL-EOF
027400         SET WS-RUN-EMPTY TO TRUE
027500         GO TO B100-99
027600     END-IF
027700 
027800     PERFORM C200-PROCESS-UNTIL-EOF
027900     .
028000 B100-99.
028100     EXIT.
028200 
028300 C200-PROCESS-UNTIL-EOF SECTION.
028400 C200-00.
028500     PERFORM C210-PROCESS-ONE-DOC
028600 
028700     PERFORM F110-READ-DOCLIST
028800     IF  NOT FDL-EOF
028900         GO TO C200-00
029000     END-IF
029100     .
029200 C200-99.
029300     EXIT.
029400 
029500******************************************************************
029600* Ein Dokument analysieren und in die Ordner-Summe einfalten
029700******************************************************************
029800 C210-PROCESS-ONE-DOC SECTION.
029900 C210-00.
030000     ADD     1                       TO C9-DOC-COUNT
030100     MOVE    ZERO                    TO DOC-RC
030200     MOVE    "N"                     TO DOC-OPEN-FAIL-FLAG
030300     MOVE    DOCLST-SRC-PATH         TO DOC-SRC-PATH
030400     MOVE    DOCLST-RPT-PATH         TO DOC-RPT-PATH
030500 
030600     CALL    "FTADOC0M"              USING DOC-LINK
030700 
030800     IF  DOC-OPEN-FAIL
030900         DISPLAY K-MODUL " - KANN DOKUMENT NICHT OEFFNEN: "
031000                 DOCLST-SRC-PATH
031100         ADD     1                   TO C9-ABORT-COUNT
031200         GO TO C210-99
031300     END-IF
031400 
031500     ADD     DOC-WARN-COUNT          TO C9-WARN-COUNT
031600 
031700**  ---> Dateikennzahlen in die Ordner-Summe einfalten
031800     MOVE    "ACCUM"                 TO SUM-FUNCTION
031900     PERFORM C205-CROP-SUM-FILENAME
032000     CALL    "FTASUM0M"              USING SUM-LINK
032100     .
032200 C210-99.
032300     EXIT.
032400
032500******************************************************************
032600* SUM-FILENAME fuer die Dateitabelle aufbereiten: .txt-Endung
032700* abstreifen, dann auf 100 Zeichen kuerzen (Anhaengsel "..." bei
032800* Ueberlaenge) - siehe FROW-FILENAME in FTAWRKC
032900******************************************************************
033000 C205-CROP-SUM-FILENAME SECTION.
033100 C205-00.
033200     MOVE    SPACES              TO WS-SUMFN-WORK
033300     MOVE    DOCLST-SRC-PATH     TO WS-SUMFN-WORK
033400     MOVE    ZERO                TO C4-LEN
033500     INSPECT WS-SUMFN-WORK TALLYING C4-LEN
033600             FOR CHARACTERS BEFORE INITIAL SPACE
033700     IF  C4-LEN > 4
033800     AND WS-SUMFN-WORK (C4-LEN - 3:4) = ".txt"
033900         MOVE    SPACES          TO WS-SUMFN-WORK (C4-LEN - 3:4)
034000         SUBTRACT 4              FROM C4-LEN
034100     END-IF
034200     MOVE    SPACES              TO SUM-FILENAME
034300     IF  C4-LEN > 100
034400         MOVE    WS-SUMFN-WORK (1:97) TO SUM-FILENAME (1:97)
034500         MOVE    "..."           TO SUM-FILENAME (98:3)
034600     ELSE
034700         MOVE    WS-SUMFN-WORK (1:C4-LEN) TO SUM-FILENAME (1:C4-LEN)
034800     END-IF
034900     .
035000 C205-99.
035100     EXIT.
035200 
035300******************************************************************
035400* Regelwerk laden
035500******************************************************************
035600 C100-LOAD-CONFIG SECTION.
035700 C100-00.
035800     MOVE    K-ALPHA-PATH            TO CFG-ALPHA-PATH
035900     MOVE    K-SUBST-PATH            TO CFG-SUBST-PATH
036000     MOVE    K-LC-PATH               TO CFG-LC-PATH
036100     MOVE    K-HC-PATH               TO CFG-HC-PATH
036200     MOVE    K-PFX-PATH              TO CFG-PFX-PATH
036300     MOVE    K-SFX-PATH              TO CFG-SFX-PATH
036400     MOVE    K-NEG-PATH              TO CFG-NEG-PATH
036500     MOVE    K-EXC-PATH              TO CFG-EXC-PATH
036600     MOVE    "N"                     TO CFG-ABORT-FLAG
036700 
036800     CALL    "FTACFG0M"              USING CFG-LINK
036900 
037000     IF  CFG-ABORT
037100         DISPLAY K-MODUL " - REGELWERK KONNTE NICHT GELADEN "
037200                 "WERDEN, RC= " CFG-RC
037300         SET     PRG-ABBRUCH TO TRUE
037400     ELSE
037500         ADD     CFG-WARN-COUNT      TO C9-WARN-COUNT
037600     END-IF
037700     .
037800 C100-99.
037900     EXIT.
038000 
038100******************************************************************
038200* Steuerdatei oeffnen / lesen
038300******************************************************************
038400 F100-OPEN-DOCLIST SECTION.
038500 F100-00.
038600     OPEN    INPUT FADOCLST
038700     IF  NOT FDL-OK
038800         DISPLAY K-MODUL " - FADOCLST OPEN FEHLER, STATUS= "
038900                 FDL-FILE-STATUS
039000         SET     PRG-ABBRUCH TO TRUE
039100     END-IF
039200     .
039300 F100-99.
039400     EXIT.
039500 
039600 F110-READ-DOCLIST SECTION.
039700 F110-00.
039800     READ    FADOCLST
039900         AT END
040000             SET FDL-EOF TO TRUE
040100     END-READ
040200     .
040300 F110-99.
040400     EXIT.
040500 
040600******************************************************************
040700* Nachlauf - Summary schreiben, Steuerdatei schliessen
040800******************************************************************
040900 B090-ENDE SECTION.
041000 B090-00.
041100     IF  NOT WS-RUN-EMPTY
041200         MOVE    "WRITE"             TO SUM-FUNCTION
041300         MOVE    K-SUMMARY-PATH      TO SUM-OUT-PATH
041400         CALL    "FTASUM0M"          USING SUM-LINK
041500         IF  SUM-WRITE-FAIL
041600             DISPLAY K-MODUL " - SUMMARY.TXT KONNTE NICHT "
041700                     "GESCHRIEBEN WERDEN"
041800         END-IF
041900     END-IF
042000 
042100     IF  FDL-OK OR FDL-EOF
042200         CLOSE FADOCLST
042300     END-IF
042400 
042500     MOVE    C9-DOC-COUNT            TO D-NUM9
042600     DISPLAY K-MODUL " - DOKUMENTE VERARBEITET: " D-NUM9
042700     MOVE    C9-WARN-COUNT           TO D-NUM9
042800     DISPLAY K-MODUL " - WARNUNGEN GESAMT       : " D-NUM9
042900     MOVE    C9-ABORT-COUNT          TO D-NUM9
043000     DISPLAY K-MODUL " - NICHT LESBARE DOKUMENTE: " D-NUM9
043100 
043200     IF  PRG-ABBRUCH
043300        DISPLAY ">>> ABBRUCH !!! <<< "
043400     ELSE
043500        DISPLAY ">>> FTACTL0M - LAUF OK <<<"
043600     END-IF
043700     .
043800 B090-99.
043900     EXIT.
044000