000100*----------------------------------------------------------------*
000200*                                                                  *
000300*    FTADOCC  --  source-document and per-file report records     *
000400*                                                                  *
000500*    Used by  :: FTADOC0M  (COPYd once into FILE SECTION for      *
000600*                 SRCDOC, once for RPTFILE)                       *
000700*                                                                  *
000800*------------------------------------------------------------------*
000900*    Vers. | Date       | By  | Comment                            *
001000*----------|------------|-----|------------------------------------*
001100*A.00.00   | 1989-05-14 | RJH | Original 500-byte print-line layout*
001200*A.00.01   | 1994-11-02 | DWK | Added REPORT-LINE-REC, shared by    *
001300*          |            |     | the per-file and summary reports   *
001400*----------------------------------------------------------------*
001500*
001600*    SOURCE-LINE  --  one physical line of a Farsi source
001700*    document.  Lines are joined with a single blank between
001800*    them before sentence splitting (FTADOC0M B100-VERARBEITUNG).
001900*
002000 01  SOURCE-LINE-REC.
002100     05  SOURCE-LINE             PIC X(500).
002200*
002300*    REPORT-LINE  --  one physical line of the per-file report
002400*    or the folder summary report, whichever FD this copy is
002500*    compiled under.  Both reports are plain print lines, 500
002600*    bytes, left-justified, trailing blanks.
002700*
002800 01  REPORT-LINE-REC.
002900     05  REPORT-LINE              PIC X(500).
