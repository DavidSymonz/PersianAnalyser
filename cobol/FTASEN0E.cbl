000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =WSYS022
000700 
000800?NOLMAP, SYMBOLS, INSPECT
000900?SAVE ALL
001000?SAVEABEND
001100?LINES 66
001200?CHECK 3
001300 
001400 IDENTIFICATION DIVISION.
001500 
001600 PROGRAM-ID.    FTASEN0M.
001700 AUTHOR.        D W KIRKHAM.
001800 INSTALLATION.  FOLKSTONE DP CENTER.
001900 DATE-WRITTEN.  1994-11-28.
002000 DATE-COMPILED.
002100 SECURITY.      UNCLASSIFIED - SEE RELEASE STANDARDS MANUAL.
002200 
002300*****************************************************************
002400* Letzte Aenderung :: 2001-06-19
002500* Letzte Version   :: A.00.09
002600* Kurzbeschreibung :: Durchsucht die Token-Liste eines Satzes und
002700*                      klassifiziert jeden Treffer als LC oder HC
002800*
002900* Aenderungen
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*A.00.00|1994-11-28| DWK | Neuerstellung - Ausnahme-/Superlativ-  *
003400*       |          |     | pruefung und direkter CWS-Treffer      *
003500*A.00.01|1994-12-14| DWK | Integrierte Postfix-/Praefix-Zerlegung *
003600*A.00.02|1995-02-09| DWK | Verneinende Verbfolge nach dem Treffer *
003700*A.00.03|1996-09-20| DWK | Vierfaktor-Bewertung (U360-EVALUATE)   *
003800*A.00.04|1997-02-18| DWK | SM-PRINT-LINE wird hier aufgebaut, nicht*
003900*       |          |     | mehr in FTADOC0M                       *
004000*A.00.05|1999-01-14| SGP | Y2K: keine Feldaenderung erforderlich  *
004100*A.00.06|1999-03-30| SGP | Kein LINK-REC mehr - komplette Ueber-  *
004200*       |          |     | gabe ueber EXTENDED-STORAGE             *
004300*A.00.07|2000-11-02| MKP | Integriertes Doppelaffix (C139) und     *
004400*       |          |     | Mehrwortfolgen-Erweiterung ergaenzt,    *
004500*       |          |     | C138-Laufindexkollision mit C133/C134   *
004600*       |          |     | behoben (Anfrg. FTA-00187)              *
004700*A.00.08|2001-02-27| MKP | C151/C152/C153 melden jetzt eine Warnung*
004800*       |          |     | statt stillschweigend Faktor 1 bzw.     *
004900*       |          |     | Vorzeichen 0 zu verwenden (FTA-00204)   *
005000*A.00.09|2001-06-19| MKP | C105-UNKNOWN-CHAR-CHECK ergaenzt - Token*
005100*       |          |     | wird jetzt gegen FTA-KNOWNCHAR-TBL      *
005200*       |          |     | geprueft, nicht nur beim Laden gebaut   *
005300*----------------------------------------------------------------*
005400*
005500* Programmbeschreibung
005600* --------------------
005700*
005800* Arbeitet die Tokenliste SENT-TOKEN-TBL (WS-SENT-WORK) von links
005900* nach rechts ab.  Fuer jede Position wird zuerst die laengste
006000* Ausnahmewortfolge gesucht (wird ueberlesen, kein Treffer), dann
006100* die Superlativform (immer LC), dann der direkte oder integrierte
006200* CWS-Treffer (Komplexitaetswortfolge).  Nach einem regulaeren
006300* Treffer wird unmittelbar danach nach einer verneinenden Verb-
006400* folge gesucht.  Jeder regulaere Treffer wird mit dem Vierfaktor-
006500* Produkt (Praefix x Postfix x Stamm x Verneinung) bewertet; das
006600* Ergebnis bestimmt LC / HC / verworfen.  Alle Treffer werden nach
006700* WS-SENT-MATCHES abgelegt, fuer FTADOC0M zum Ausdrucken und fuer
006800* die Ordner-Stammwort-Tabelle in FTASUM0M.
006900*
007000******************************************************************
007100 
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     SWITCH-15 IS ANZEIGE-VERSION
007600         ON STATUS IS SHOW-VERSION
007700     CLASS ALPHNUM IS "0123456789"
007800                      "abcdefghijklmnopqrstuvwxyz"
007900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008000                      " .,;-_!$%&/=*+".
008100 
008200 DATA DIVISION.
008300 WORKING-STORAGE SECTION.
008400 COPY FTATBLC.
008500 COPY FTAWRKC.
008600*--------------------------------------------------------------------*
008700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008800*--------------------------------------------------------------------*
008900 01          COMP-FELDER.
009000     05      C4-I1               PIC S9(04) COMP.
009100     05      C4-I2               PIC S9(04) COMP.
009200     05      C4-I3               PIC S9(04) COMP.
009300     05      C4-LEN              PIC S9(04) COMP.
009400     05      C4-CONSUMED         PIC S9(04) COMP.
009500     05      C4-BESTLEN          PIC S9(04) COMP.
009600     05      C4-BESTIDX          PIC S9(04) COMP.
009700     05      C4-RESULT           PIC S9(04) COMP.
009800     05      C4-I4               PIC S9(04) COMP.
009900     05      C4-DLEN             PIC S9(04) COMP.
010000     05      C4-SFXPOS           PIC S9(04) COMP.
010100     05      FILLER              PIC X(08).
010200 
010300*--------------------------------------------------------------------*
010400* Display-Felder: Praefix D
010500*--------------------------------------------------------------------*
010600 01          DISPLAY-FELDER.
010700     05      D-NUM2              PIC  9(02).
010800     05      FILLER              PIC X(08).
010900 01          DISPLAY-FELDER-TBL REDEFINES
011000             DISPLAY-FELDER      PIC X(10).
011100 
011200*--------------------------------------------------------------------*
011300* Felder mit konstantem Inhalt: Praefix K
011400*--------------------------------------------------------------------*
011500 01          KONSTANTE-FELDER.
011600     05      K-MODUL             PIC X(08)    VALUE "FTASEN0M".
011700     05      FILLER              PIC X(08).
011800 01          KONSTANTE-FELDER-TBL REDEFINES
011900             KONSTANTE-FELDER    PIC X(16).
012000 
012100*----------------------------------------------------------------*
012200* Conditional-Felder
012300*----------------------------------------------------------------*
012400*    WS-CWS-FOUND / WS-SUPERL-FOUND zeigen an, welche der drei
012500*    Pruefungen in B100 angeschlagen hat; WS-PFX-FOUND / WS-SFX-FOUND
012600*    sind nur innerhalb C136/C137 gueltig (standalone Affix-Check).
012700 01          SCHALTER.
012800     05      WS-CWS-FOUND-FLAG   PIC X(01).
012900         88  WS-CWS-FOUND                  VALUE "Y".
013000     05      WS-SUPERL-FOUND-FLAG PIC X(01).
013100         88  WS-SUPERL-FOUND                VALUE "Y".
013200     05      WS-PFX-FOUND-FLAG   PIC X(01).
013300         88  WS-PFX-FOUND                  VALUE "Y".
013400     05      WS-SFX-FOUND-FLAG   PIC X(01).
013500         88  WS-SFX-FOUND                  VALUE "Y".
013600     05      WS-OVERRIDE-FLAG    PIC X(01).
013700         88  WS-OVERRIDE-ON                VALUE "Y".
013800         88  WS-OVERRIDE-OFF               VALUE "N".
013900     05      WS-DBLAFFIX-FOUND-FLAG PIC X(01).
014000         88  WS-DBLAFFIX-FOUND             VALUE "Y".
014100     05      FILLER              PIC X(08).
014200 
014300*----------------------------------------------------------------*
014400* Arbeitsfelder
014500*----------------------------------------------------------------*
014600*    Die vier Faktoren der Bewertung (C150): WS-PFX-VALUE, WS-SFX-
014700*    VALUE, WS-STEM-SIGN, WS-NEG-SIGN - ihr Produkt liefert MATCH-
014800*    RESULT = -1 (LC), +1 (HC) oder etwas anderes (verworfen).
014900 01          WORK-FELDER.
015000     05      WS-STRIPPED-WORD     PIC X(60).
015100     05      WS-SEARCH-WORD       PIC X(60).
015200     05      WS-DBL-STRIPPED-WORD PIC X(60).
015300     05      WS-BEST-CLASS        PIC X(01).
015400     05      WS-PFX-VALUE         PIC S9(03).
015500     05      WS-SFX-VALUE         PIC S9(03).
015600     05      WS-STEM-SIGN         PIC S9(03).
015700     05      WS-NEG-SIGN          PIC S9(03).
015800     05      FILLER               PIC X(08).
015900 01          WORK-FELDER-TBL REDEFINES WORK-FELDER.
016000     05      WF-BYTE-TBL OCCURS 201 TIMES
016100                                 PIC X.
016200 
016300 PROCEDURE DIVISION.
016400******************************************************************
016500* Steuerungs-Section
016600******************************************************************
016700 A100-STEUERUNG SECTION.
016800 A100-00.
016900     IF  SHOW-VERSION
017000         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
017100         EXIT PROGRAM
017200     END-IF
017300 
017400     PERFORM B000-VORLAUF
017500     PERFORM B100-VERARBEITUNG
017600     EXIT PROGRAM
017700     .
017800 A100-99.
017900     EXIT.
018000 
018100 B000-VORLAUF SECTION.
018200 B000-00.
018300     MOVE    ZERO                TO SM-CNT
018400     MOVE    1                   TO C4-I1
018500     .
018600 B000-99.
018700     EXIT.
018800 
018900******************************************************************
019000* Verarbeitung - Token-Liste von links nach rechts abtasten
019100******************************************************************
019200 B100-VERARBEITUNG SECTION.
019300 B100-00.
019400     IF  C4-I1 > SENT-TOKEN-CNT
019500         GO TO B100-99
019600     END-IF
019700 
019800*
019900*    Reihenfolge ist bindend: eine Ausnahmewortfolge schlaegt immer
020000*    eine Komplexitaetswortfolge, sonst wuerden haeufige, absichtlich
020100*    neutrale Wendungen faelschlich als LC oder HC gezaehlt.
020200*
020300     PERFORM C100-EXCEPTION-CHECK
020400     IF  WS-CWS-FOUND
020500         ADD     C4-CONSUMED         TO C4-I1
020600         GO TO B100-00
020700     END-IF
020800
020900*
021000*    Unbekannte Zeichen in Token C4-I1 melden, bevor weiter geprueft
021100*    wird - nur eine Warnung, haelt den Lauf nicht an.
021200*
021300     PERFORM C105-UNKNOWN-CHAR-CHECK
021400*
021500*    Superlativ zaehlt unabhaengig von der CWS-Tabelle immer als LC -
021600*    daher vor, nicht nach, der eigentlichen Komplexitaetspruefung.
021700*
021800     PERFORM C120-SUPERLATIVE-CHECK
021900     IF  WS-SUPERL-FOUND
022000         PERFORM C400-FILE-SUPERL-MATCH
022100         ADD     C4-CONSUMED         TO C4-I1
022200         GO TO B100-00
022300     END-IF
022400 
022500*
022600*    Regulaerer Treffer: erst die verneinende Verbfolge anhaengen,
022700*    dann bewerten (C150 braucht MATCH-NEG-WORDCNT fuer den vierten
022800*    Faktor), erst danach ablegen.
022900*
023000     PERFORM C130-COMPLEXITY-CHECK
023100     IF  WS-CWS-FOUND
023200         PERFORM C140-TRAILING-NEGATION
023300         PERFORM C150-EVALUATE-MATCH
023400         PERFORM C410-FILE-REGULAR-MATCH
023500         ADD     C4-CONSUMED         TO C4-I1
023600         GO TO B100-00
023700     END-IF
023800 
023900*
024000*    Kein Treffer jeglicher Art - ein Token weiterruecken und von
024100*    vorn beginnen.
024200*
024300     ADD     1                   TO C4-I1
024400     GO TO B100-00
024500     .
024600 B100-99.
024700     EXIT.
024800 
024900******************************************************************
025000* Ausnahmewortfolge - laengste Folge ab C4-I1 in FTA-EXCEPT-TBL
025100******************************************************************
025200 C100-EXCEPTION-CHECK SECTION.
025300 C100-00.
025400     MOVE    "N"                 TO WS-CWS-FOUND-FLAG
025500     MOVE    ZERO                TO C4-BESTLEN
025600     MOVE    1                   TO C4-I2
025700 C100-10.
025800     IF  C4-I2 > FTA-EXCEPT-CNT
025900         GO TO C100-20
026000     END-IF
026100     IF  EXC-WORDCNT (C4-I2) > C4-BESTLEN
026200         PERFORM C101-MATCH-EXC-ENTRY
026300     END-IF
026400     ADD     1                   TO C4-I2
026500     GO TO C100-10
026600 C100-20.
026700     IF  C4-BESTLEN > ZERO
026800         MOVE    "Y"                 TO WS-CWS-FOUND-FLAG
026900         MOVE    C4-BESTLEN          TO C4-CONSUMED
027000     END-IF
027100     .
027200 C100-99.
027300     EXIT.
027400 
027500******************************************************************
027600* Prueft, ob die Ausnahmewortfolge FTA-EXCEPT-TBL(C4-I2) tatsaech-
027700* lich an Position C4-I1 im Satz steht (Token fuer Token)
027800******************************************************************
027900 C101-MATCH-EXC-ENTRY SECTION.
028000 C101-00.
028100     IF  C4-I1 + EXC-WORDCNT (C4-I2) - 1 > SENT-TOKEN-CNT
028200         GO TO C101-99
028300     END-IF
028400     MOVE    1                   TO C4-I3
028500 C101-10.
028600     IF  C4-I3 > EXC-WORDCNT (C4-I2)
028700         MOVE    EXC-WORDCNT (C4-I2) TO C4-BESTLEN
028800         GO TO C101-99
028900     END-IF
029000     IF  SENT-TOKEN-TBL (C4-I1 + C4-I3 - 1)
029100             NOT = EXC-WORD (C4-I2 C4-I3)
029200         GO TO C101-99
029300     END-IF
029400     ADD     1                   TO C4-I3
029500     GO TO C101-10
029600     .
029700 C101-99.
029800     EXIT.
029900
030000******************************************************************
030100* Jedes Zeichen von Token(C4-I1) gegen FTA-KNOWNCHAR-TBL pruefen -
030200* Alphabet + Satzzeichen aus config/alphabet.txt.  Kein Treffer,
030300* kein Abbruch - nur Warnmeldung und WS-WARN-COUNT hochzaehlen.
030400******************************************************************
030500 C105-UNKNOWN-CHAR-CHECK SECTION.
030600 C105-00.
030700     MOVE    ZERO                TO C4-LEN
030800     INSPECT SENT-TOKEN-TBL (C4-I1) TALLYING C4-LEN
030900             FOR CHARACTERS BEFORE INITIAL SPACE
031000     MOVE    1                   TO C4-I3
031100 C105-10.
031200     IF  C4-I3 > C4-LEN
031300         GO TO C105-99
031400     END-IF
031500     MOVE    1                   TO C4-I2
031600 C105-20.
031700     IF  C4-I2 > FTA-KNOWNCHAR-CNT
031800         DISPLAY K-MODUL " - UNBEKANNTES ZEICHEN IN TOKEN: "
031900                 SENT-TOKEN-TBL (C4-I1) (C4-I3:1)
032000         ADD     1                   TO WS-WARN-COUNT
032100         GO TO C105-30
032200     END-IF
032300     IF  SENT-TOKEN-TBL (C4-I1) (C4-I3:1) = FTA-KNOWNCHAR-TBL (C4-I2)
032400         GO TO C105-30
032500     END-IF
032600     ADD     1                   TO C4-I2
032700     GO TO C105-20
032800 C105-30.
032900     ADD     1                   TO C4-I3
033000     GO TO C105-10
033100     .
033200 C105-99.
033300     EXIT.
033400
033500******************************************************************
033600* Superlativ - Endung "ترین" an Token(i), oder folgendes Token
033700******************************************************************
033800 C120-SUPERLATIVE-CHECK SECTION.
033900 C120-00.
034000     MOVE    "N"                 TO WS-SUPERL-FOUND-FLAG
034100     MOVE    ZERO                TO C4-LEN
034200 
034300     INSPECT SENT-TOKEN-TBL (C4-I1) TALLYING C4-LEN
034400             FOR CHARACTERS BEFORE INITIAL SPACE
034500 
034600     IF  C4-LEN > FTA-SUPERLATIVE-LEN
034700         IF  SENT-TOKEN-TBL (C4-I1)
034800                 (C4-LEN - FTA-SUPERLATIVE-LEN + 1:
034900                  FTA-SUPERLATIVE-LEN) = FTA-SUPERLATIVE-POSTFIX
035000                                         (1:FTA-SUPERLATIVE-LEN)
035100             MOVE    "Y"             TO WS-SUPERL-FOUND-FLAG
035200             MOVE    1               TO C4-CONSUMED
035300             MOVE    SENT-TOKEN-TBL (C4-I1)
035400                     (1:C4-LEN - FTA-SUPERLATIVE-LEN)
035500                                     TO MATCH-STEM-WORD (1)
035600             MOVE    1               TO MATCH-STEM-WORDCNT
035700             MOVE    FTA-SUPERLATIVE-POSTFIX
035800                                     TO MATCH-POSTFIX-TEXT
035900             SET     MATCH-HAS-POSTFIX TO TRUE
036000             SET     MATCH-NO-PREFIX   TO TRUE
036100             GO TO C120-99
036200         END-IF
036300     END-IF
036400 
036500     IF  C4-I1 < SENT-TOKEN-CNT
036600         IF  SENT-TOKEN-TBL (C4-I1 + 1) (1:FTA-SUPERLATIVE-LEN)
036700                 = FTA-SUPERLATIVE-POSTFIX (1:FTA-SUPERLATIVE-LEN)
036800             MOVE    "Y"             TO WS-SUPERL-FOUND-FLAG
036900             MOVE    2               TO C4-CONSUMED
037000             MOVE    SENT-TOKEN-TBL (C4-I1)
037100                                     TO MATCH-STEM-WORD (1)
037200             MOVE    1               TO MATCH-STEM-WORDCNT
037300             MOVE    FTA-SUPERLATIVE-POSTFIX
037400                                     TO MATCH-POSTFIX-TEXT
037500             SET     MATCH-HAS-POSTFIX TO TRUE
037600             SET     MATCH-NO-PREFIX   TO TRUE
037700         END-IF
037800     END-IF
037900     .
038000 C120-99.
038100     EXIT.
038200 
038300******************************************************************
038400* Komplexitaetspruefung - direkter und integrierter CWS-Treffer
038500******************************************************************
038600 C130-COMPLEXITY-CHECK SECTION.
038700 C130-00.
038800     MOVE    "N"                 TO WS-CWS-FOUND-FLAG
038900     MOVE    SPACES              TO MATCH-PREFIX-TEXT
039000     MOVE    SPACES              TO MATCH-POSTFIX-TEXT
039100     SET     MATCH-NO-PREFIX     TO TRUE
039200     SET     MATCH-NO-POSTFIX    TO TRUE
039300     MOVE    ZERO                TO MATCH-NEG-WORDCNT
039400 
039500     PERFORM C131-FIND-CWS-MATCH
039600     IF  WS-CWS-FOUND
039700         PERFORM C132-FILE-DIRECT-MATCH
039800         GO TO C130-99
039900     END-IF
040000 
040100     PERFORM C133-TRY-ATTACHED-POSTFIX
040200     IF  WS-CWS-FOUND
040300         GO TO C130-99
040400     END-IF
040500 
040600     PERFORM C134-TRY-ATTACHED-PREFIX
040700     .
040800 C130-99.
040900     EXIT.
041000 
041100******************************************************************
041200* Laengste CWS-Wortfolge ab C4-I1 (1 bis 8 Woerter)
041300******************************************************************
041400 C131-FIND-CWS-MATCH SECTION.
041500 C131-00.
041600     MOVE    ZERO                TO C4-BESTLEN
041700     MOVE    ZERO                TO C4-BESTIDX
041800     MOVE    1                   TO C4-I2
041900 C131-10.
042000     IF  C4-I2 > FTA-CWS-CNT
042100         GO TO C131-20
042200     END-IF
042300     IF  CWS-WORDCNT (C4-I2) > C4-BESTLEN
042400         PERFORM C135-MATCH-CWS-ENTRY
042500         IF  WS-CWS-FOUND
042600             MOVE    CWS-WORDCNT (C4-I2)     TO C4-BESTLEN
042700             MOVE    C4-I2                   TO C4-BESTIDX
042800         END-IF
042900     END-IF
043000     ADD     1                   TO C4-I2
043100     GO TO C131-10
043200 C131-20.
043300     MOVE    "N"                 TO WS-CWS-FOUND-FLAG
043400     IF  C4-BESTLEN > ZERO
043500         MOVE    "Y"                 TO WS-CWS-FOUND-FLAG
043600     END-IF
043700     .
043800 C131-99.
043900     EXIT.
044000 
044100******************************************************************
044200* Prueft, ob die CWS-Wortfolge FTA-CWS-TBL(C4-I2) tatsaechlich an
044300* Position C4-I1 im Satz steht (Token fuer Token)
044400******************************************************************
044500 C135-MATCH-CWS-ENTRY SECTION.
044600 C135-00.
044700*        Bei WS-OVERRIDE-ON steht an Position C4-I1 nicht das
044800*        Satztoken, sondern das in C133/C134/C139 abgeleitete
044900*        WS-SEARCH-WORD (abgetrennter Praefix/Postfix) -- die
045000*        restlichen Folgeglieder der CWS-Folge bleiben echte Satz-
045100*        token, siehe FTASEN0M Aenderungshistorie
045200     MOVE    "N"                 TO WS-CWS-FOUND-FLAG
045300     IF  C4-I1 + CWS-WORDCNT (C4-I2) - 1 > SENT-TOKEN-CNT
045400         GO TO C135-99
045500     END-IF
045600     MOVE    1                   TO C4-I3
045700 C135-10.
045800     IF  C4-I3 > CWS-WORDCNT (C4-I2)
045900         MOVE    "Y"                 TO WS-CWS-FOUND-FLAG
046000         GO TO C135-99
046100     END-IF
046200     IF  C4-I3 = 1
046300     AND WS-OVERRIDE-ON
046400         IF  WS-SEARCH-WORD NOT = CWS-WORD (C4-I2 C4-I3)
046500             GO TO C135-99
046600         END-IF
046700     ELSE
046800         IF  SENT-TOKEN-TBL (C4-I1 + C4-I3 - 1)
046900                 NOT = CWS-WORD (C4-I2 C4-I3)
047000             GO TO C135-99
047100         END-IF
047200     END-IF
047300     ADD     1                   TO C4-I3
047400     GO TO C135-10
047500     .
047600 C135-99.
047700     EXIT.
047800 
047900******************************************************************
048000* Direkter Treffer in die Arbeitsaufnahme WS-MATCH uebertragen,
048100* einschliesslich standalone Praefix/Postfix
048200******************************************************************
048300 C132-FILE-DIRECT-MATCH SECTION.
048400 C132-00.
048500     MOVE    C4-BESTLEN          TO C4-CONSUMED
048600     MOVE    C4-BESTLEN          TO MATCH-STEM-WORDCNT
048700     MOVE    1                   TO C4-I3
048800 C132-10.
048900     IF  C4-I3 > C4-BESTLEN
049000         GO TO C132-20
049100     END-IF
049200     MOVE    SENT-TOKEN-TBL (C4-I1 + C4-I3 - 1)
049300                                 TO MATCH-STEM-WORD (C4-I3)
049400     ADD     1                   TO C4-I3
049500     GO TO C132-10
049600 C132-20.
049700     IF  C4-BESTLEN = 1
049800         IF  C4-I1 > 1
049900             PERFORM C136-CHECK-STANDALONE-PFX
050000         END-IF
050100         MOVE    C4-I1 + 1           TO C4-SFXPOS
050200         PERFORM C137-CHECK-STANDALONE-SFX
050300         IF  WS-SFX-FOUND
050400             ADD     1           TO C4-CONSUMED
050500         END-IF
050600     END-IF
050700     .
050800 C132-99.
050900     EXIT.
051000 
051100******************************************************************
051200* Einzelner Einwort-Treffer - prueft, ob das vorangehende Token
051300* ein eigenstaendiges (durch Leerzeichen getrenntes) Praefix ist
051400******************************************************************
051500 C136-CHECK-STANDALONE-PFX SECTION.
051600 C136-00.
051700     MOVE    "N"                 TO WS-PFX-FOUND-FLAG
051800     MOVE    1                   TO C4-I2
051900 C136-10.
052000     IF  C4-I2 > FTA-PREFIX-CNT
052100         GO TO C136-99
052200     END-IF
052300     IF  PFX-TEXT (C4-I2) (1:PFX-LEN (C4-I2))
052400             = SENT-TOKEN-TBL (C4-I1 - 1) (1:PFX-LEN (C4-I2))
052500     AND PFX-LEN (C4-I2) > ZERO
052600         MOVE    "Y"                 TO WS-PFX-FOUND-FLAG
052700         MOVE    SENT-TOKEN-TBL (C4-I1 - 1) TO MATCH-PREFIX-TEXT
052800         SET     MATCH-HAS-PREFIX    TO TRUE
052900         GO TO C136-99
053000     END-IF
053100     ADD     1                   TO C4-I2
053200     GO TO C136-10
053300     .
053400 C136-99.
053500     EXIT.
053600 
053700******************************************************************
053800* Einzelner Einwort-Treffer - prueft, ob das folgende Token ein
053900* eigenstaendiges (durch Leerzeichen getrenntes) Postfix ist
054000******************************************************************
054100 C137-CHECK-STANDALONE-SFX SECTION.
054200 C137-00.
054300*        Prueft das Token an Position C4-SFXPOS -- der Aufrufer setzt
054400*        diese auf C4-I1 + 1 fuer den Direkttreffer (C132) bzw. auf
054500*        C4-I1 + Folgenlaenge fuer eine ueber C139/C145 gefundene
054600*        Wortfolge, deren Ende nicht mehr bei C4-I1 + 1 liegt
054700     MOVE    "N"                 TO WS-SFX-FOUND-FLAG
054800     IF  C4-SFXPOS > SENT-TOKEN-CNT
054900         GO TO C137-99
055000     END-IF
055100     MOVE    1                   TO C4-I2
055200 C137-10.
055300     IF  C4-I2 > FTA-POSTFIX-CNT
055400         GO TO C137-99
055500     END-IF
055600     IF  PSX-TEXT (C4-I2) (1:PSX-LEN (C4-I2))
055700             = SENT-TOKEN-TBL (C4-SFXPOS) (1:PSX-LEN (C4-I2))
055800     AND PSX-LEN (C4-I2) > ZERO
055900         MOVE    "Y"                 TO WS-SFX-FOUND-FLAG
056000         MOVE    SENT-TOKEN-TBL (C4-SFXPOS) TO MATCH-POSTFIX-TEXT
056100         SET     MATCH-HAS-POSTFIX   TO TRUE
056200         GO TO C137-99
056300     END-IF
056400     ADD     1                   TO C4-I2
056500     GO TO C137-10
056600     .
056700 C137-99.
056800     EXIT.
056900
057000******************************************************************
057100* Mehrwortfolge WS-CWS-FOUND/C4-BESTLEN (von C131 im Ueberschreib-
057200* modus ermittelt, WS-SEARCH-WORD = erstes Folgenglied) nach
057300* MATCH-STEM-WORD uebertragen und das optionale, freistehende
057400* Postfix direkt nach der Folge pruefen -- gemeinsam genutzt von
057500* C134 (3b) und C139 (3a, Folgenzweig) -- Aufrufer muss vorher
057600* MATCH-PREFIX-TEXT/MATCH-HAS-PREFIX gesetzt haben
057700******************************************************************
057800 C145-FILE-MULTIWORD-STEM SECTION.
057900 C145-00.
058000     MOVE    C4-BESTLEN          TO MATCH-STEM-WORDCNT
058100     MOVE    WS-SEARCH-WORD      TO MATCH-STEM-WORD (1)
058200     MOVE    2                   TO C4-I3
058300 C145-10.
058400     IF  C4-I3 > C4-BESTLEN
058500         GO TO C145-20
058600     END-IF
058700     MOVE    SENT-TOKEN-TBL (C4-I1 + C4-I3 - 1)
058800                                 TO MATCH-STEM-WORD (C4-I3)
058900     ADD     1                   TO C4-I3
059000     GO TO C145-10
059100 C145-20.
059200     MOVE    C4-BESTLEN          TO C4-CONSUMED
059300     COMPUTE C4-SFXPOS = C4-I1 + C4-BESTLEN
059400     PERFORM C137-CHECK-STANDALONE-SFX
059500     IF  WS-SFX-FOUND
059600         ADD     1               TO C4-CONSUMED
059700     END-IF
059800     .
059900 C145-99.
060000     EXIT.
060100
060200******************************************************************
060300* Angehaengtes Postfix abstreifen, Rest als Einzelwort pruefen
060400******************************************************************
060500 C133-TRY-ATTACHED-POSTFIX SECTION.
060600 C133-00.
060700     MOVE    1                   TO C4-I2
060800 C133-10.
060900     IF  C4-I2 > FTA-POSTFIX-CNT
061000         GO TO C133-99
061100     END-IF
061200     MOVE    ZERO                TO C4-LEN
061300     INSPECT SENT-TOKEN-TBL (C4-I1) TALLYING C4-LEN
061400             FOR CHARACTERS BEFORE INITIAL SPACE
061500 
061600     IF  PSX-LEN (C4-I2) > ZERO
061700     AND PSX-LEN (C4-I2) < C4-LEN
061800         IF  SENT-TOKEN-TBL (C4-I1)
061900                 (C4-LEN - PSX-LEN (C4-I2) + 1:PSX-LEN (C4-I2))
062000                 = PSX-TEXT (C4-I2) (1:PSX-LEN (C4-I2))
062100             MOVE    SENT-TOKEN-TBL (C4-I1)
062200                     (1:C4-LEN - PSX-LEN (C4-I2))
062300                                     TO WS-STRIPPED-WORD
062400             PERFORM C138-LOOKUP-SINGLE-WORD
062500             IF  WS-CWS-FOUND
062600                 MOVE    1               TO C4-CONSUMED
062700                 MOVE    1               TO MATCH-STEM-WORDCNT
062800                 MOVE    WS-STRIPPED-WORD TO MATCH-STEM-WORD (1)
062900                 MOVE    PSX-TEXT (C4-I2) TO MATCH-POSTFIX-TEXT
063000                 SET     MATCH-HAS-POSTFIX TO TRUE
063100                 IF  C4-I1 > 1
063200                     PERFORM C136-CHECK-STANDALONE-PFX
063300                 END-IF
063400                 GO TO C133-99
063500             END-IF
063600*            Kein Einzelworttreffer auf den postfixbereinigten
063700*            Rest -- zweites (Doppelaffix-)Praefix probieren bzw.
063800*            den Rest als Anfang einer Mehrwortfolge suchen
063900             PERFORM C139-TRY-DOUBLE-AFFIX-PFX
064000             IF  WS-DBLAFFIX-FOUND
064100                 GO TO C133-99
064200             END-IF
064300         END-IF
064400     END-IF
064500     ADD     1                   TO C4-I2
064600     GO TO C133-10
064700     .
064800 C133-99.
064900     EXIT.
065000
065100******************************************************************
065200* Doppelaffix und Folgenerweiterung, siehe Spezifikation 3a --
065300* aufgerufen aus C133, wenn der postfixbereinigte Rest kein
065400* Einzelwort ist.  Probiert fuer jede Praefixlaenge (kuerzeste
065500* zuerst, da FTACFG0M C131 die Tabelle bereits sortiert):
065600*   1. Praefix zusaetzlich vom Rest abstreifen, Ergebnis als
065700*      Einzelwort pruefen (U270) -- Doppelaffix-Treffer;
065800*   2. sonst das Postfix wieder anhaengen (= nur den Praefix vom
065900*      Originalwort abstreifen) und ab dort eine Mehrwortfolge
066000*      suchen (C131 im Ueberschreibmodus, C4-BESTLEN > 1)
066100******************************************************************
066200 C139-TRY-DOUBLE-AFFIX-PFX SECTION.
066300 C139-00.
066400     MOVE    "N"                 TO WS-DBLAFFIX-FOUND-FLAG
066500     MOVE    ZERO                TO C4-DLEN
066600     INSPECT WS-STRIPPED-WORD TALLYING C4-DLEN
066700             FOR CHARACTERS BEFORE INITIAL SPACE
066800     MOVE    1                   TO C4-I4
066900 C139-10.
067000     IF  C4-I4 > FTA-PREFIX-CNT
067100         GO TO C139-99
067200     END-IF
067300     IF  PFX-LEN (C4-I4) > ZERO
067400     AND PFX-LEN (C4-I4) < C4-DLEN
067500         IF  WS-STRIPPED-WORD (1:PFX-LEN (C4-I4))
067600                 = PFX-TEXT (C4-I4) (1:PFX-LEN (C4-I4))
067700             MOVE    WS-STRIPPED-WORD
067800                     (PFX-LEN (C4-I4) + 1:C4-DLEN - PFX-LEN (C4-I4))
067900                                     TO WS-DBL-STRIPPED-WORD
068000             PERFORM U270-LOOKUP-DBL-WORD
068100             IF  WS-CWS-FOUND
068200                 MOVE    1               TO C4-CONSUMED
068300                 MOVE    1               TO MATCH-STEM-WORDCNT
068400                 MOVE    WS-DBL-STRIPPED-WORD
068500                                         TO MATCH-STEM-WORD (1)
068600                 MOVE    PFX-TEXT (C4-I4) TO MATCH-PREFIX-TEXT
068700                 SET     MATCH-HAS-PREFIX TO TRUE
068800                 MOVE    "Y"             TO WS-DBLAFFIX-FOUND-FLAG
068900                 GO TO C139-99
069000             END-IF
069100*            Kein Doppelaffix-Einzelworttreffer -- Postfix bleibt
069200*            de facto angehaengt (nur der Praefix wird entfernt)
069300*            und ab dort wird eine Mehrwortfolge gesucht
069400             MOVE    SENT-TOKEN-TBL (C4-I1)
069500                     (PFX-LEN (C4-I4) + 1:C4-LEN - PFX-LEN (C4-I4))
069600                                     TO WS-SEARCH-WORD
069700             SET     WS-OVERRIDE-ON  TO TRUE
069800             PERFORM C131-FIND-CWS-MATCH
069900             SET     WS-OVERRIDE-OFF TO TRUE
070000             IF  WS-CWS-FOUND
070100             AND C4-BESTLEN > 1
070200                 MOVE    PFX-TEXT (C4-I4) TO MATCH-PREFIX-TEXT
070300                 SET     MATCH-HAS-PREFIX TO TRUE
070400                 PERFORM C145-FILE-MULTIWORD-STEM
070500                 MOVE    "Y"             TO WS-DBLAFFIX-FOUND-FLAG
070600                 GO TO C139-99
070700             END-IF
070800         END-IF
070900     END-IF
071000     ADD     1                   TO C4-I4
071100     GO TO C139-10
071200     .
071300 C139-99.
071400     EXIT.
071500
071600******************************************************************
071700* Angehaengtes Praefix abstreifen, Rest als Einzelwort pruefen
071800******************************************************************
071900 C134-TRY-ATTACHED-PREFIX SECTION.
072000 C134-00.
072100     MOVE    1                   TO C4-I2
072200 C134-10.
072300     IF  C4-I2 > FTA-PREFIX-CNT
072400         GO TO C134-99
072500     END-IF
072600     MOVE    ZERO                TO C4-LEN
072700     INSPECT SENT-TOKEN-TBL (C4-I1) TALLYING C4-LEN
072800             FOR CHARACTERS BEFORE INITIAL SPACE
072900 
073000     IF  PFX-LEN (C4-I2) > ZERO
073100     AND PFX-LEN (C4-I2) < C4-LEN
073200         IF  SENT-TOKEN-TBL (C4-I1) (1:PFX-LEN (C4-I2))
073300                 = PFX-TEXT (C4-I2) (1:PFX-LEN (C4-I2))
073400             MOVE    SENT-TOKEN-TBL (C4-I1)
073500                     (PFX-LEN (C4-I2) + 1:
073600                      C4-LEN - PFX-LEN (C4-I2))
073700                                     TO WS-STRIPPED-WORD
073800*            Spezifikation 3b will keine reine Einzelworttrennung,
073900*            sondern eine Wortfolgesuche (ein- oder mehrgliedrig)
074000*            ab dem praefixbereinigten Rest -- C131/C135 im
074100*            Ueberschreibmodus liefern genau das, WS-SEARCH-WORD
074200*            vertritt dabei WS-STRIPPED-WORD an Position C4-I1
074300             MOVE    WS-STRIPPED-WORD    TO WS-SEARCH-WORD
074400             SET     WS-OVERRIDE-ON      TO TRUE
074500             PERFORM C131-FIND-CWS-MATCH
074600             SET     WS-OVERRIDE-OFF     TO TRUE
074700             IF  WS-CWS-FOUND
074800                 MOVE    PFX-TEXT (C4-I2) TO MATCH-PREFIX-TEXT
074900                 SET     MATCH-HAS-PREFIX TO TRUE
075000                 PERFORM C145-FILE-MULTIWORD-STEM
075100                 GO TO C134-99
075200             END-IF
075300         END-IF
075400     END-IF
075500     ADD     1                   TO C4-I2
075600     GO TO C134-10
075700     .
075800 C134-99.
075900     EXIT.
076000 
076100******************************************************************
076200* WS-STRIPPED-WORD gegen die CWS-Tabelle als Einzelwort pruefen
076300******************************************************************
076400 C138-LOOKUP-SINGLE-WORD SECTION.
076500 C138-00.
076600*        Eigener Laufindex C4-I3 -- C4-I2 gehoert dem Aufrufer (Post-
076700*        fix- bzw. Praefixkandidat in C133/C134) und darf hier nicht
076800*        ueberschrieben werden, sonst bricht dessen Schleife vorzeitig ab
076900     MOVE    "N"                 TO WS-CWS-FOUND-FLAG
077000     MOVE    1                   TO C4-I3
077100 C138-10.
077200     IF  C4-I3 > FTA-CWS-CNT
077300         GO TO C138-99
077400     END-IF
077500     IF  CWS-WORDCNT (C4-I3) = 1
077600         IF  CWS-WORD (C4-I3 1) = WS-STRIPPED-WORD
077700             MOVE    "Y"                 TO WS-CWS-FOUND-FLAG
077800             MOVE    C4-I3               TO C4-BESTIDX
077900             GO TO C138-99
078000         END-IF
078100     END-IF
078200     ADD     1                   TO C4-I3
078300     GO TO C138-10
078400     .
078500 C138-99.
078600     EXIT.
078700
078800******************************************************************
078900* Zwillingssektion zu C138, prueft aber WS-DBL-STRIPPED-WORD --
079000* gebraucht, wenn C133 nach einem abgestreiften Postfix zusaetz-
079100* lich noch einen Praefix vom Rest abstreift (Doppelaffix, siehe
079200* C139) und dieser doppelt bereinigte Rest ein Einzelwort ist
079300******************************************************************
079400 U270-LOOKUP-DBL-WORD SECTION.
079500 U270-00.
079600     MOVE    "N"                 TO WS-CWS-FOUND-FLAG
079700     MOVE    1                   TO C4-I3
079800 U270-10.
079900     IF  C4-I3 > FTA-CWS-CNT
080000         GO TO U270-99
080100     END-IF
080200     IF  CWS-WORDCNT (C4-I3) = 1
080300         IF  CWS-WORD (C4-I3 1) = WS-DBL-STRIPPED-WORD
080400             MOVE    "Y"                 TO WS-CWS-FOUND-FLAG
080500             MOVE    C4-I3               TO C4-BESTIDX
080600             GO TO U270-99
080700         END-IF
080800     END-IF
080900     ADD     1                   TO C4-I3
081000     GO TO U270-10
081100     .
081200 U270-99.
081300     EXIT.
081400
081500******************************************************************
081600* Verneinende Verbfolge unmittelbar nach den verbrauchten Token
081700******************************************************************
081800 C140-TRAILING-NEGATION SECTION.
081900 C140-00.
082000     MOVE    ZERO                TO C4-BESTLEN
082100     MOVE    1                   TO C4-I2
082200 C140-10.
082300     IF  C4-I2 > FTA-NEGVERB-CNT
082400         GO TO C140-20
082500     END-IF
082600     IF  NEG-WORDCNT (C4-I2) > C4-BESTLEN
082700         PERFORM C141-MATCH-NEG-ENTRY
082800     END-IF
082900     ADD     1                   TO C4-I2
083000     GO TO C140-10
083100 C140-20.
083200     IF  C4-BESTLEN > ZERO
083300         ADD     C4-BESTLEN          TO C4-CONSUMED
083400     END-IF
083500     .
083600 C140-99.
083700     EXIT.
083800 
083900******************************************************************
084000* Prueft, ob die verneinende Verbfolge FTA-NEGVERB-TBL(C4-I2)
084100* tatsaechlich unmittelbar nach den verbrauchten Token steht
084200******************************************************************
084300 C141-MATCH-NEG-ENTRY SECTION.
084400 C141-00.
084500     IF  C4-I1 + C4-CONSUMED + NEG-WORDCNT (C4-I2) - 1
084600             > SENT-TOKEN-CNT
084700         GO TO C141-99
084800     END-IF
084900     MOVE    1                   TO C4-I3
085000 C141-10.
085100     IF  C4-I3 > NEG-WORDCNT (C4-I2)
085200         MOVE    NEG-WORDCNT (C4-I2) TO C4-BESTLEN
085300         MOVE    NEG-WORDCNT (C4-I2) TO MATCH-NEG-WORDCNT
085400         MOVE    1                   TO C4-I3
085500 C141-15.
085600         IF  C4-I3 > NEG-WORDCNT (C4-I2)
085700             GO TO C141-99
085800         END-IF
085900         MOVE    NEG-WORD (C4-I2 C4-I3)  TO MATCH-NEG-WORD (C4-I3)
086000         ADD     1                       TO C4-I3
086100         GO TO C141-15
086200     END-IF
086300     IF  SENT-TOKEN-TBL (C4-I1 + C4-CONSUMED + C4-I3 - 1)
086400             NOT = NEG-WORD (C4-I2 C4-I3)
086500         GO TO C141-99
086600     END-IF
086700     ADD     1                   TO C4-I3
086800     GO TO C141-10
086900     .
087000 C141-99.
087100     EXIT.
087200 
087300******************************************************************
087400* Vierfaktor-Bewertung - Praefix x Postfix x Stamm x Verneinung
087500******************************************************************
087600 C150-EVALUATE-MATCH SECTION.
087700 C150-00.
087800*    Abgetrennter Praefix liefert seinen eigenen Faktor, sonst
087900*    zaehlt der neutrale Faktor 1.
088000     IF  MATCH-HAS-PREFIX
088100         PERFORM C151-LOOKUP-PFX-VALUE
088200     ELSE
088300         MOVE    1                   TO WS-PFX-VALUE
088400     END-IF
088500 
088600     IF  MATCH-HAS-POSTFIX
088700         PERFORM C152-LOOKUP-SFX-VALUE
088800     ELSE
088900         MOVE    1                   TO WS-SFX-VALUE
089000     END-IF
089100 
089200     PERFORM C153-LOOKUP-STEM-SIGN
089300 
089400     IF  MATCH-NEG-WORDCNT > ZERO
089500         MOVE    -1                  TO WS-NEG-SIGN
089600     ELSE
089700         MOVE    1                   TO WS-NEG-SIGN
089800     END-IF
089900 
090000*    Vorzeichen des Produkts entscheidet ueber LC/HC/neutral --
090100*    jede Verneinung dreht das Ergebnis einmal um.
090200     COMPUTE C4-RESULT = WS-PFX-VALUE * WS-SFX-VALUE
090300                        * WS-STEM-SIGN * WS-NEG-SIGN
090400     MOVE    C4-RESULT           TO MATCH-RESULT
090500 
090600     EVALUATE MATCH-RESULT
090700         WHEN -1
090800             SET  MATCH-CLASS-LC TO TRUE
090900         WHEN 1
091000             SET  MATCH-CLASS-HC TO TRUE
091100         WHEN OTHER
091200             SET  MATCH-CLASS-NONE TO TRUE
091300     END-EVALUATE
091400     MOVE    "N"                 TO MATCH-SUPERL-FLAG
091500     PERFORM C160-BUILD-PRINT-LINE
091600     .
091700 C150-99.
091800     EXIT.
091900 
092000******************************************************************
092100* Faktor fuer ein erkanntes Praefix aus FTA-PREFIX-TBL ermitteln
092200******************************************************************
092300 C151-LOOKUP-PFX-VALUE SECTION.
092400 C151-00.
092500     MOVE    1                   TO WS-PFX-VALUE
092600     MOVE    1                   TO C4-I2
092700 C151-10.
092800     IF  C4-I2 > FTA-PREFIX-CNT
092900         DISPLAY K-MODUL " - PRAEFIX NICHT IN FTA-PREFIX-TBL, "
093000                 "FAKTOR 1 VERWENDET: " MATCH-PREFIX-TEXT
093100         GO TO C151-99
093200     END-IF
093300     IF  PFX-TEXT (C4-I2) = MATCH-PREFIX-TEXT
093400         MOVE    PFX-VALUE (C4-I2)  TO WS-PFX-VALUE
093500         GO TO C151-99
093600     END-IF
093700     ADD     1                   TO C4-I2
093800     GO TO C151-10
093900     .
094000 C151-99.
094100     EXIT.
094200 
094300******************************************************************
094400* Faktor fuer ein erkanntes Postfix aus FTA-POSTFIX-TBL ermitteln
094500******************************************************************
094600 C152-LOOKUP-SFX-VALUE SECTION.
094700 C152-00.
094800     MOVE    1                   TO WS-SFX-VALUE
094900     MOVE    1                   TO C4-I2
095000 C152-10.
095100     IF  C4-I2 > FTA-POSTFIX-CNT
095200         DISPLAY K-MODUL " - POSTFIX NICHT IN FTA-POSTFIX-TBL, "
095300                 "FAKTOR 1 VERWENDET: " MATCH-POSTFIX-TEXT
095400         GO TO C152-99
095500     END-IF
095600     IF  PSX-TEXT (C4-I2) = MATCH-POSTFIX-TEXT
095700         MOVE    PSX-VALUE (C4-I2)  TO WS-SFX-VALUE
095800         GO TO C152-99
095900     END-IF
096000     ADD     1                   TO C4-I2
096100     GO TO C152-10
096200     .
096300 C152-99.
096400     EXIT.
096500 
096600******************************************************************
096700* Vorzeichen des Wortfolgenstamms ermitteln - LC liefert -1, HC
096800* liefert +1 (der eigentliche CWS-Treffer wurde schon gefunden,
096900* hier wird nur noch LC/HC unterschieden)
097000******************************************************************
097100 C153-LOOKUP-STEM-SIGN SECTION.
097200 C153-00.
097300     MOVE    ZERO                TO WS-STEM-SIGN
097400     MOVE    1                   TO C4-I2
097500 C153-10.
097600     IF  C4-I2 > FTA-CWS-CNT
097700         DISPLAY K-MODUL " - WORTFOLGENSTAMM NICHT IN "
097800                 "FTA-CWS-TBL, VORZEICHEN 0 VERWENDET"
097900         GO TO C153-99
098000     END-IF
098100     IF  CWS-WORDCNT (C4-I2) = MATCH-STEM-WORDCNT
098200         PERFORM C154-COMPARE-STEM-WORDS
098300         IF  WS-CWS-FOUND
098400             IF  CWS-IS-LC (C4-I2)
098500                 MOVE    -1                  TO WS-STEM-SIGN
098600             ELSE
098700                 MOVE    1                   TO WS-STEM-SIGN
098800             END-IF
098900             GO TO C153-99
099000         END-IF
099100     END-IF
099200     ADD     1                   TO C4-I2
099300     GO TO C153-10
099400     .
099500 C153-99.
099600     EXIT.
099700 
099800******************************************************************
099900* Wort-fuer-Wort-Vergleich zwischen MATCH-STEM-WORD und dem CWS-
100000* Tabelleneintrag C4-I2 - Hilfsroutine von C153
100100******************************************************************
100200 C154-COMPARE-STEM-WORDS SECTION.
100300 C154-00.
100400     MOVE    "N"                 TO WS-CWS-FOUND-FLAG
100500     MOVE    1                   TO C4-I3
100600 C154-10.
100700     IF  C4-I3 > MATCH-STEM-WORDCNT
100800         MOVE    "Y"                 TO WS-CWS-FOUND-FLAG
100900         GO TO C154-99
101000     END-IF
101100     IF  MATCH-STEM-WORD (C4-I3) NOT = CWS-WORD (C4-I2 C4-I3)
101200         GO TO C154-99
101300     END-IF
101400     ADD     1                   TO C4-I3
101500     GO TO C154-10
101600     .
101700 C154-99.
101800     EXIT.
101900 
102000******************************************************************
102100* Druckform "[Praefix-Stamm Woerter-Postfix -> Verneinung]" auf-
102200* bauen, fehlende Teile werden ausgelassen
102300******************************************************************
102400 C160-BUILD-PRINT-LINE SECTION.
102500 C160-00.
102600     MOVE    SPACES              TO MATCH-PRINT-LINE
102700     MOVE    1                   TO C4-POS
102800     STRING  "["                      DELIMITED BY SIZE
102900             INTO MATCH-PRINT-LINE
103000             WITH POINTER C4-POS
103100*    Abgetrennter Praefix liefert seinen eigenen Faktor, sonst
103200*    zaehlt der neutrale Faktor 1.
103300     IF  MATCH-HAS-PREFIX
103400         STRING  MATCH-PREFIX-TEXT    DELIMITED BY SPACE
103500                 "-"                  DELIMITED BY SIZE
103600                 INTO MATCH-PRINT-LINE
103700                 WITH POINTER C4-POS
103800     END-IF
103900     MOVE    1                   TO C4-I2
104000 C160-10.
104100     IF  C4-I2 > MATCH-STEM-WORDCNT
104200         GO TO C160-20
104300     END-IF
104400     IF  C4-I2 > 1
104500         STRING  " "                  DELIMITED BY SIZE
104600                 INTO MATCH-PRINT-LINE
104700                 WITH POINTER C4-POS
104800     END-IF
104900     STRING  MATCH-STEM-WORD (C4-I2)  DELIMITED BY SPACE
105000             INTO MATCH-PRINT-LINE
105100             WITH POINTER C4-POS
105200     ADD     1                   TO C4-I2
105300     GO TO C160-10
105400 C160-20.
105500     IF  MATCH-HAS-POSTFIX
105600         STRING  "-"                  DELIMITED BY SIZE
105700                 MATCH-POSTFIX-TEXT   DELIMITED BY SPACE
105800                 INTO MATCH-PRINT-LINE
105900                 WITH POINTER C4-POS
106000     END-IF
106100     IF  MATCH-NEG-WORDCNT > ZERO
106200         STRING  " -> "               DELIMITED BY SIZE
106300                 INTO MATCH-PRINT-LINE
106400                 WITH POINTER C4-POS
106500         MOVE    1                   TO C4-I2
106600 C160-30.
106700         IF  C4-I2 > MATCH-NEG-WORDCNT
106800             GO TO C160-40
106900         END-IF
107000         STRING  MATCH-NEG-WORD (C4-I2)  DELIMITED BY SPACE
107100                 " "                     DELIMITED BY SIZE
107200                 INTO MATCH-PRINT-LINE
107300                 WITH POINTER C4-POS
107400         ADD     1                   TO C4-I2
107500         GO TO C160-30
107600     END-IF
107700 C160-40.
107800     STRING  "]"                     DELIMITED BY SIZE
107900             INTO MATCH-PRINT-LINE
108000             WITH POINTER C4-POS
108100     .
108200 C160-99.
108300     EXIT.
108400 
108500******************************************************************
108600* Einen Superlativ-Treffer nach WS-SENT-MATCHES ablegen
108700******************************************************************
108800 C400-FILE-SUPERL-MATCH SECTION.
108900 C400-00.
109000     MOVE    ZERO                TO MATCH-NEG-WORDCNT
109100     SET     MATCH-CLASS-LC      TO TRUE
109200     MOVE    "Y"                 TO MATCH-SUPERL-FLAG
109300     MOVE    -1                  TO MATCH-RESULT
109400     PERFORM C160-BUILD-PRINT-LINE
109500     PERFORM C410-FILE-REGULAR-MATCH
109600     .
109700 C400-99.
109800     EXIT.
109900 
110000******************************************************************
110100* WS-MATCH in WS-SENT-MATCHES (SM-TBL) ablegen
110200******************************************************************
110300 C410-FILE-REGULAR-MATCH SECTION.
110400 C410-00.
110500     IF  SM-CNT >= 100
110600         GO TO C410-99
110700     END-IF
110800     ADD     1                   TO SM-CNT
110900     MOVE    MATCH-PREFIX-TEXT       TO SM-PREFIX-TEXT (SM-CNT)
111000     MOVE    MATCH-PREFIX-FLAG       TO SM-PREFIX-FLAG (SM-CNT)
111100     MOVE    MATCH-STEM-WORDCNT      TO SM-STEM-WORDCNT (SM-CNT)
111200     MOVE    1                       TO C4-I2
111300 C410-10.
111400     IF  C4-I2 > 8
111500         GO TO C410-20
111600     END-IF
111700     MOVE    MATCH-STEM-WORD (C4-I2) TO SM-STEM-WORD (SM-CNT C4-I2)
111800     ADD     1                       TO C4-I2
111900     GO TO C410-10
112000 C410-20.
112100     MOVE    MATCH-POSTFIX-TEXT      TO SM-POSTFIX-TEXT (SM-CNT)
112200     MOVE    MATCH-POSTFIX-FLAG      TO SM-POSTFIX-FLAG (SM-CNT)
112300     MOVE    MATCH-NEG-WORDCNT       TO SM-NEG-WORDCNT (SM-CNT)
112400     MOVE    1                       TO C4-I2
112500 C410-30.
112600     IF  C4-I2 > 6
112700         GO TO C410-40
112800     END-IF
112900     MOVE    MATCH-NEG-WORD (C4-I2)  TO SM-NEG-WORD (SM-CNT C4-I2)
113000     ADD     1                       TO C4-I2
113100     GO TO C410-30
113200 C410-40.
113300     MOVE    MATCH-SUPERL-FLAG       TO SM-SUPERL-FLAG (SM-CNT)
113400     MOVE    MATCH-CLASS             TO SM-CLASS (SM-CNT)
113500     MOVE    MATCH-PRINT-LINE        TO SM-PRINT-LINE (SM-CNT)
113600     .
113700 C410-99.
113800     EXIT.
113900
114000