000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =WSYS022
000700 
000800?NOLMAP, SYMBOLS, INSPECT
000900?SAVE ALL
001000?SAVEABEND
001100?LINES 66
001200?CHECK 3
001300 
001400 IDENTIFICATION DIVISION.
001500 
001600 PROGRAM-ID.    FTACFG0M.
001700 AUTHOR.        R J HARGROVE.
001800 INSTALLATION.  FOLKSTONE DP CENTER.
001900 DATE-WRITTEN.  1994-11-18.
002000 DATE-COMPILED.
002100 SECURITY.      UNCLASSIFIED - SEE RELEASE STANDARDS MANUAL.
002200 
002300*****************************************************************
002400* Letzte Aenderung :: 2001-02-27
002500* Letzte Version   :: A.00.06
002600* Kurzbeschreibung :: Laedt die acht Regelwerksdateien der Farsi-
002700*                      Textanalyse in die EXTERNAL-Tabellen von
002800*                      FTATBLC und liefert sie an FTADOC0M /
002900*                      FTASEN0M weiter
003000*
003100* Aenderungen
003200*----------------------------------------------------------------*
003300* Vers. | Datum    | von | Kommentar                             *
003400*-------|----------|-----|---------------------------------------*
003500*A.00.00|1994-11-18| RJH | Neuerstellung - acht C1nn-Ladeabschnitte*
003600*A.00.01|1995-03-02| RJH | Unbekannte Zeichen werden nun gezaehlt *
003700*       |          |     | statt das Laden abzubrechen            *
003800*A.00.02|1996-09-11| DWK | Substitutionsregeln vor dem Word-Split *
003900*       |          |     | angewandt (U200-CLEAN-STRING)          *
004000*A.00.03|1999-01-14| SGP | Y2K: Pruefsumme in C150 auf vierstellig *
004100*       |          |     | umgestellt, keine Feldaenderung noetig *
004200*A.00.04|1999-03-30| SGP | LINK-REC vereinheitlicht mit FTACTL0M  *
004300*A.00.05|1999-05-27| SGP | Substitutionszeile jetzt Tab-Format,   *
004400*       |          |     | Abbruch statt Warnung (CR 99-114);    *
004500*       |          |     | C121-CLEAN-PHRASE neu (CR 99-108);    *
004600*       |          |     | Praefix-/Postfix-Wert NUMERIC-gepr.   *
004700*       |          |     | vor Uebernahme, sonst Abbr. (CR 99-126)*
004800*A.00.06|2001-02-27| MKP | FTA-PREFIX-TBL / FTA-POSTFIX-TBL werden*
004900*       |          |     | nach dem Laden nach PFX-LEN/PSX-LEN    *
005000*       |          |     | aufsteigend sortiert (FTA-00204)        *
005100*----------------------------------------------------------------*
005200*
005300* Programmbeschreibung
005400* --------------------
005500*
005600* Liest, in dieser Reihenfolge, das Alphabet, die Substitutions-
005700* regeln, die LC- und HC-Wortfolgen (in die gemeinsame FTA-CWS-
005800* Tabelle), die Praefix- und Postfix-Werte, die verneinenden Verb-
005900* folgen und die Ausnahmewortfolgen.  Ein fehlendes oder nicht
006000* lesbares Alphabet oder Substitutionsfile, sowie eine Substitu-
006100* tionszeile ohne genau zwei (Tab-getrennte) Felder oder ein
006200* Praefix-/Postfix-Wert, der nicht als Zahl einliest, fuehren zum
006300* Abbruch - fuer diese vier Dateien ist das Regelwerk ohne eine
006400* gueltige Zeile wertlos.  Eine nicht lesbare oder fehlerhafte
006500* LC-/HC-/Neg-/Ausnahme-Zeile erhoeht dagegen nur CFG-WARN-COUNT
006600* und das Laden der uebrigen Zeilen geht weiter.
006700* Ein einziges wiederverwendetes FD WORKFILE wird vor
006800* jedem der acht Ladeabschnitte per COBOLASSIGN neu zugewiesen -
006900* siehe die Assign-Technik aus SSFANO0M.
007000*
007100* Praefix- und Postfix-Werte, die auf der Karte frei formatiert
007200* stehen, werden vor der Uebernahme per Klassentest NUMERIC
007300* geprueft (U250/U260 folgen erst danach) - ein nicht-numerischer
007400* Wert bricht das Laden genauso ab wie eine fehlerhafte Substitu-
007500* tionszeile, sonst landet Muell in FTA-PREFIX-TBL/-POSTFIX-TBL.
007600*
007700******************************************************************
007800
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200     SWITCH-15 IS ANZEIGE-VERSION
008300         ON STATUS IS SHOW-VERSION
008400     CLASS ALPHNUM IS "0123456789"
008500                      "abcdefghijklmnopqrstuvwxyz"
008600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008700                      " .,;-_!$%&/=*+".
008800 
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100     SELECT WORKFILE      ASSIGN TO #DYNAMIC
009200                           FILE STATUS IS F-STATUS.
009300 
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  WORKFILE
009700     RECORD CONTAINS 220 CHARACTERS.
009800 COPY FTACFGC.
009900 
010000 WORKING-STORAGE SECTION.
010100 COPY FTATBLC.
010200*--------------------------------------------------------------------*
010300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010400*--------------------------------------------------------------------*
010500 01          COMP-FELDER.
010600     05      C4-I1               PIC S9(04) COMP.
010700     05      C4-I2               PIC S9(04) COMP.
010800     05      C4-LEN              PIC S9(04) COMP.
010900     05      C4-TABCNT           PIC S9(04) COMP.
011000     05      C9-WARN-COUNT       PIC S9(09) COMP.
011100     05      ASS-FSTATUS         PIC S9(04) COMP.
011200     05      FILLER              PIC X(08).
011300 
011400*--------------------------------------------------------------------*
011500* Display-Felder: Praefix D
011600*--------------------------------------------------------------------*
011700 01          DISPLAY-FELDER.
011800     05      D-NUM2              PIC  9(02).
011900     05      D-NUM9              PIC  9(09).
012000     05      FILLER              PIC X(08).
012100 01          DISPLAY-FELDER-TBL REDEFINES
012200             DISPLAY-FELDER      PIC X(19).
012300 
012400*--------------------------------------------------------------------*
012500* Felder mit konstantem Inhalt: Praefix K
012600*--------------------------------------------------------------------*
012700 01          KONSTANTE-FELDER.
012800     05      K-MODUL             PIC X(08)    VALUE "FTACFG0M".
012900     05      FILLER              PIC X(08).
013000 01          KONSTANTE-FELDER-TBL REDEFINES
013100             KONSTANTE-FELDER    PIC X(16).
013200 
013300*----------------------------------------------------------------*
013400* Conditional-Felder
013500*----------------------------------------------------------------*
013600 01          SCHALTER.
013700     05      F-STATUS            PIC X(02).
013800         88  F-OK                           VALUE "00".
013900         88  F-EOF                          VALUE "10".
014000         88  F-NOK                          VALUE "01" THRU "09"
014100                                                  "11" THRU "99".
014200     05      PRG-ABBRUCH-FLAG    PIC X(01).
014300         88  PRG-ABBRUCH                    VALUE "Y".
014400     05      WF-TARGET-TBL        PIC X(01).
014500         88  WF-TARGET-LC                  VALUE "L".
014600         88  WF-TARGET-HC                  VALUE "H".
014700         88  WF-TARGET-NEG                 VALUE "N".
014800         88  WF-TARGET-EXC                 VALUE "E".
014900     05      FILLER              PIC X(08).
015000 
015100*----------------------------------------------------------------*
015200* Arbeitsfelder
015300*----------------------------------------------------------------*
015400 01          WORK-FELDER.
015500     05      ASS-FNAME            PIC X(60).
015600     05      WF-WORDCNT           PIC S9(02) COMP.
015700     05      WF-WORD OCCURS 8 TIMES
015800                                  PIC X(60).
015900     05      SUB-LHS              PIC X(40).
016000     05      SUB-RHS              PIC X(40).
016100         88  SUB-IS-DELETE-RULE   VALUE "DELETE".
016200     05      FILLER               PIC X(08).
016300 01          WORK-FELDER-TBL REDEFINES WORK-FELDER.
016400     05      WF-BYTE-TBL OCCURS 630 TIMES
016500                                  PIC X.
016600
016700*----------------------------------------------------------------*
016800* Tauschfelder fuer die Sortierung der Praefix-/Postfixtabelle
016900* nach Laenge (kuerzeste zuerst) -- C131/C141, analog zur
017000* Blasensortierung in FTASUM0M
017100*----------------------------------------------------------------*
017200 01          WS-PFXROW-SWAP.
017300     05      SWAP-PFX-TEXT        PIC X(40).
017400     05      SWAP-PFX-LEN         PIC S9(02) COMP.
017500     05      SWAP-PFX-VALUE       PIC S9(03).
017600     05      FILLER               PIC X(08).
017700
017800 01          WS-PSXROW-SWAP.
017900     05      SWAP-PSX-TEXT        PIC X(40).
018000     05      SWAP-PSX-LEN         PIC S9(02) COMP.
018100     05      SWAP-PSX-VALUE       PIC S9(03).
018200     05      FILLER               PIC X(08).
018300 
018400 LINKAGE SECTION.
018500*-->    Uebergabe aus FTACTL0M
018600 01     LINK-REC.
018700    05  LINK-RC                  PIC S9(04) COMP.
018800    05  LINK-ABORT-FLAG          PIC X(01).
018900        88 LINK-ABORT                       VALUE "Y".
019000    05  LINK-ALPHA-PATH          PIC X(60).
019100    05  LINK-SUBST-PATH          PIC X(60).
019200    05  LINK-LC-PATH             PIC X(60).
019300    05  LINK-HC-PATH             PIC X(60).
019400    05  LINK-PFX-PATH            PIC X(60).
019500    05  LINK-SFX-PATH            PIC X(60).
019600    05  LINK-NEG-PATH            PIC X(60).
019700    05  LINK-EXC-PATH            PIC X(60).
019800    05  LINK-WARN-COUNT          PIC S9(07) COMP.
019900 
020000 PROCEDURE DIVISION USING LINK-REC.
020100******************************************************************
020200* Steuerungs-Section
020300******************************************************************
020400 A100-STEUERUNG SECTION.
020500 A100-00.
020600     IF  SHOW-VERSION
020700         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
020800         EXIT PROGRAM
020900     END-IF
021000 
021100     PERFORM B000-VORLAUF
021200     IF  NOT PRG-ABBRUCH
021300         PERFORM B100-VERARBEITUNG
021400     END-IF
021500     PERFORM B090-ENDE
021600     EXIT PROGRAM
021700     .
021800 A100-99.
021900     EXIT.
022000 
022100******************************************************************
022200* Vorlauf
022300******************************************************************
022400 B000-VORLAUF SECTION.
022500 B000-00.
022600     MOVE    ZERO              TO C9-WARN-COUNT
022700     MOVE    ZERO              TO FTA-KNOWNCHAR-CNT
022800     MOVE    ZERO              TO FTA-SUBST-CNT
022900     MOVE    ZERO              TO FTA-CWS-CNT
023000     MOVE    ZERO              TO FTA-PREFIX-CNT
023100     MOVE    ZERO              TO FTA-POSTFIX-CNT
023200     MOVE    ZERO              TO FTA-NEGVERB-CNT
023300     MOVE    ZERO              TO FTA-EXCEPT-CNT
023400     MOVE    "N"               TO PRG-ABBRUCH-FLAG
023500     .
023600 B000-99.
023700     EXIT.
023800 
023900******************************************************************
024000* Verarbeitung - acht Ladeabschnitte in fester Reihenfolge
024100******************************************************************
024200 B100-VERARBEITUNG SECTION.
024300 B100-00.
024400     PERFORM C100-LOAD-ALPHABET
024500     IF  PRG-ABBRUCH
024600         GO TO B100-99
024700     END-IF
024800 
024900     PERFORM C110-LOAD-SUBST
025000     IF  PRG-ABBRUCH
025100         GO TO B100-99
025200     END-IF
025300
025400     SET     WF-TARGET-LC TO TRUE
025500     MOVE    LINK-LC-PATH        TO ASS-FNAME
025600     PERFORM C120-LOAD-PHRASE-FILE
025700 
025800     SET     WF-TARGET-HC TO TRUE
025900     MOVE    LINK-HC-PATH        TO ASS-FNAME
026000     PERFORM C120-LOAD-PHRASE-FILE
026100 
026200     SET     WF-TARGET-NEG TO TRUE
026300     MOVE    LINK-NEG-PATH       TO ASS-FNAME
026400     PERFORM C120-LOAD-PHRASE-FILE
026500 
026600     SET     WF-TARGET-EXC TO TRUE
026700     MOVE    LINK-EXC-PATH       TO ASS-FNAME
026800     PERFORM C120-LOAD-PHRASE-FILE
026900 
027000     MOVE    LINK-PFX-PATH       TO ASS-FNAME
027100     PERFORM C130-LOAD-PREFIX
027200     IF  PRG-ABBRUCH
027300         GO TO B100-99
027400     END-IF
027500 
027600     MOVE    LINK-SFX-PATH       TO ASS-FNAME
027700     PERFORM C140-LOAD-POSTFIX
027800     .
027900 B100-99.
028000     EXIT.
028100 
028200******************************************************************
028300* Alphabet laden -- FTA-KNOWNCHAR-TBL
028400******************************************************************
028500 C100-LOAD-ALPHABET SECTION.
028600 C100-00.
028700     MOVE    LINK-ALPHA-PATH     TO ASS-FNAME
028800     PERFORM F100-ASSIGN-WORKFILE
028900     IF  ASS-FSTATUS NOT = ZERO
029000         DISPLAY K-MODUL " - ALPHABET NICHT LESBAR: " ASS-FNAME
029100         SET     PRG-ABBRUCH TO TRUE
029200         GO TO C100-99
029300     END-IF
029400 
029500     OPEN    INPUT WORKFILE
029600     PERFORM F110-READ-WORKFILE
029700 C100-10.
029800     IF  F-EOF
029900         GO TO C100-20
030000     END-IF
030100     PERFORM C101-SPLIT-ALPHA-LINE
030200     PERFORM F110-READ-WORKFILE
030300     GO TO C100-10
030400 C100-20.
030500     CLOSE   WORKFILE
030600     .
030700 C100-99.
030800     EXIT.
030900 
031000*
031100*    Zerlegt ALPHA-CHARS Byte fuer Byte in FTA-KNOWNCHAR-TBL --
031200*    jedes Nicht-Blank auf der Alphabetzeile gilt als zulaessiges
031300*    Zeichen der Farsi-Quelldateien.
031400*
031500 C101-SPLIT-ALPHA-LINE SECTION.
031600 C101-00.
031700     MOVE    1                        TO C4-I1
031800 C101-10.
031900     IF  C4-I1 > 220
032000         GO TO C101-99
032100     END-IF
032200     IF  ALPHA-CHAR-TBL (C4-I1) NOT = SPACE
032300         ADD 1 TO FTA-KNOWNCHAR-CNT
032400         MOVE ALPHA-CHAR-TBL (C4-I1)
032500              TO FTA-KNOWNCHAR-TBL (FTA-KNOWNCHAR-CNT)
032600     END-IF
032700     ADD     1                        TO C4-I1
032800     GO TO C101-10
032900     .
033000 C101-99.
033100     EXIT.
033200 
033300******************************************************************
033400* Substitutionsregeln laden -- FTA-SUBST-TBL
033500******************************************************************
033600 C110-LOAD-SUBST SECTION.
033700 C110-00.
033800     MOVE    LINK-SUBST-PATH     TO ASS-FNAME
033900     PERFORM F100-ASSIGN-WORKFILE
034000     IF  ASS-FSTATUS NOT = ZERO
034100         DISPLAY K-MODUL " - SUBSTITUTIONSDATEI NICHT LESBAR, "
034200                 "ABBRUCH: " ASS-FNAME
034300         SET     PRG-ABBRUCH TO TRUE
034400         GO TO C110-99
034500     END-IF
034600
034700     OPEN    INPUT WORKFILE
034800     PERFORM F110-READ-WORKFILE
034900 C110-10.
035000     IF  F-EOF
035100         GO TO C110-20
035200     END-IF
035300     PERFORM C111-SPLIT-SUBST-LINE
035400     IF  PRG-ABBRUCH
035500         CLOSE   WORKFILE
035600         GO TO C110-99
035700     END-IF
035800     ADD     1               TO FTA-SUBST-CNT
035900     MOVE    SUB-LHS  TO SUBT-LHS (FTA-SUBST-CNT)
036000     MOVE    SUB-RHS  TO SUBT-RHS (FTA-SUBST-CNT)
036100     IF  SUB-IS-DELETE-RULE
036200         SET SUBT-IS-DELETE (FTA-SUBST-CNT) TO TRUE
036300     ELSE
036400         SET SUBT-IS-REPLACE (FTA-SUBST-CNT) TO TRUE
036500     END-IF
036600     PERFORM F110-READ-WORKFILE
036700     GO TO C110-10
036800 C110-20.
036900     CLOSE   WORKFILE
037000     .
037100 C110-99.
037200     EXIT.
037300
037400******************************************************************
037500* Zerlegt SUBST-LINE am Tab-Zeichen in SUB-LHS / SUB-RHS.  Eine
037600* Zeile ohne genau ein Tab hat nicht genau zwei Felder - Abbruch.
037700******************************************************************
037800 C111-SPLIT-SUBST-LINE SECTION.
037900 C111-00.
038000     MOVE    ZERO                TO C4-TABCNT
038100     INSPECT SUBST-LINE TALLYING C4-TABCNT FOR ALL X"09"
038200     IF  C4-TABCNT NOT = 1
038300         DISPLAY K-MODUL " - SUBSTITUTIONSREGEL OHNE GENAU ZWEI "
038400                 "FELDER, ABBRUCH: " SUBST-LINE (1:40)
038500         SET     PRG-ABBRUCH TO TRUE
038600         GO TO C111-99
038700     END-IF
038800
038900     MOVE    SPACES              TO SUB-LHS
039000     MOVE    SPACES              TO SUB-RHS
039100     UNSTRING SUBST-LINE DELIMITED BY X"09"
039200         INTO SUB-LHS, SUB-RHS
039300     END-UNSTRING
039400     .
039500 C111-99.
039600     EXIT.
039700
039800******************************************************************
039900* LC / HC / Neg-Verb / Ausnahme - vier gleichartige Phrasendateien
040000******************************************************************
040100 C120-LOAD-PHRASE-FILE SECTION.
040200 C120-00.
040300     PERFORM F100-ASSIGN-WORKFILE
040400     IF  ASS-FSTATUS NOT = ZERO
040500         DISPLAY K-MODUL " - PHRASENDATEI NICHT LESBAR, WIRD "
040600                 "UEBERSPRUNGEN: " ASS-FNAME
040700         ADD     1               TO C9-WARN-COUNT
040800         GO TO C120-99
040900     END-IF
041000 
041100     OPEN    INPUT WORKFILE
041200     PERFORM F110-READ-WORKFILE
041300 C120-10.
041400     IF  F-EOF
041500         GO TO C120-20
041600     END-IF
041700     PERFORM C121-CLEAN-PHRASE
041800     PERFORM C122-SPLIT-PHRASE
041900     PERFORM C123-FILE-PHRASE
042000     PERFORM F110-READ-WORKFILE
042100     GO TO C120-10
042200 C120-20.
042300     CLOSE   WORKFILE
042400     .
042500 C120-99.
042600     EXIT.
042700
042800******************************************************************
042900* Reinigt PHRASE-TEXT nach derselben Regel wie FTADOC0M fuer die
043000* Quellsaetze anwendet - Naeherungsregel SPEC 1999: Substitutions-
043100* und Loeschregeln gelten fuer Referenzphrasen genauso wie fuer
043200* Quellsaetze, sonst verfehlen LC/HC/Neg/Exc-Treffer den Satztext
043300******************************************************************
043400 C121-CLEAN-PHRASE SECTION.
043500 C121-00.
043600     INSPECT PHRASE-TEXT REPLACING ALL "‌" BY SPACE
043700     INSPECT PHRASE-TEXT REPLACING ALL "(" BY SPACE
043800     INSPECT PHRASE-TEXT REPLACING ALL ")" BY SPACE
043900
044000     MOVE    1                   TO C4-I1
044100 C121-10.
044200     IF  C4-I1 > FTA-SUBST-CNT
044300         GO TO C121-20
044400     END-IF
044500     IF  SUBT-IS-DELETE (C4-I1)
044600         INSPECT PHRASE-TEXT
044700             REPLACING ALL SUBT-LHS (C4-I1) BY SPACES
044800     ELSE
044900         INSPECT PHRASE-TEXT
045000             REPLACING ALL SUBT-LHS (C4-I1) BY SUBT-RHS (C4-I1)
045100     END-IF
045200     ADD     1                   TO C4-I1
045300     GO TO C121-10
045400 C121-20.
045500     INSPECT PHRASE-TEXT REPLACING ALL "." BY SPACE
045600     INSPECT PHRASE-TEXT REPLACING ALL "!" BY SPACE
045700     INSPECT PHRASE-TEXT REPLACING ALL "?" BY SPACE
045800     INSPECT PHRASE-TEXT REPLACING ALL ";" BY SPACE
045900     INSPECT PHRASE-TEXT REPLACING ALL "," BY SPACE
046000     .
046100 C121-99.
046200     EXIT.
046300
046400*
046500*    Zerlegt die bereits bereinigte PHRASE-TEXT an Leerzeichen in
046600*    WF-WORD (1..8) und zaehlt die belegten Worte in WF-WORDCNT --
046700*    dieselbe Acht-Wort-Grenze wie beim Quelltext in FTADOC0M.
046800*
046900 C122-SPLIT-PHRASE SECTION.
047000 C122-00.
047100**  ---> zerlegt PHRASE-TEXT an Leerzeichen in WF-WORD(1..8)
047200     MOVE    ZERO                TO WF-WORDCNT
047300     MOVE    SPACES              TO WF-WORD (1) WF-WORD (2)
047400             WF-WORD (3) WF-WORD (4) WF-WORD (5) WF-WORD (6)
047500             WF-WORD (7) WF-WORD (8)
047600     UNSTRING PHRASE-TEXT DELIMITED BY ALL SPACE
047700         INTO WF-WORD (1) WF-WORD (2) WF-WORD (3) WF-WORD (4)
047800              WF-WORD (5) WF-WORD (6) WF-WORD (7) WF-WORD (8)
047900     END-UNSTRING
048000
048100     MOVE    1                        TO C4-I1
048200 C122-10.
048300     IF  C4-I1 > 8
048400         GO TO C122-99
048500     END-IF
048600     IF  WF-WORD (C4-I1) NOT = SPACES
048700         MOVE C4-I1          TO WF-WORDCNT
048800     END-IF
048900     ADD     1                        TO C4-I1
049000     GO TO C122-10
049100     .
049200 C122-99.
049300     EXIT.
049400 
049500*
049600*    Leere Zeilen (WF-WORDCNT = 0, z.B. nach vollstaendiger
049700*    Loeschung durch C121-CLEAN-PHRASE) werden uebersprungen;
049800*    sonst wandert die Phrase je nach WF-TARGET-TBL in die
049900*    richtige Tabelle.
050000*
050100 C123-FILE-PHRASE SECTION.
050200 C123-00.
050300     IF  WF-WORDCNT = ZERO
050400         GO TO C123-99
050500     END-IF
050600 
050700     EVALUATE TRUE
050800         WHEN WF-TARGET-LC
050900             PERFORM U220-FILE-CWS-LC
051000         WHEN WF-TARGET-HC
051100             PERFORM U221-FILE-CWS-HC
051200         WHEN WF-TARGET-NEG
051300             PERFORM U222-FILE-NEGVERB
051400         WHEN WF-TARGET-EXC
051500             PERFORM U223-FILE-EXCEPT
051600     END-EVALUATE
051700     .
051800 C123-99.
051900     EXIT.
052000 
052100*
052200*    Traegt eine LC-Wortfolge in die gemeinsame FTA-CWS-TBL ein
052300*    und markiert sie per CWS-IS-LC als komplexitaetssteigernd.
052400*
052500 U220-FILE-CWS-LC SECTION.
052600 U220-00.
052700     ADD  1                    TO FTA-CWS-CNT
052800     MOVE WF-WORDCNT            TO CWS-WORDCNT (FTA-CWS-CNT)
052900     MOVE WF-WORD (1)           TO CWS-WORD (FTA-CWS-CNT 1)
053000     MOVE WF-WORD (2)           TO CWS-WORD (FTA-CWS-CNT 2)
053100     MOVE WF-WORD (3)           TO CWS-WORD (FTA-CWS-CNT 3)
053200     MOVE WF-WORD (4)           TO CWS-WORD (FTA-CWS-CNT 4)
053300     MOVE WF-WORD (5)           TO CWS-WORD (FTA-CWS-CNT 5)
053400     MOVE WF-WORD (6)           TO CWS-WORD (FTA-CWS-CNT 6)
053500     MOVE WF-WORD (7)           TO CWS-WORD (FTA-CWS-CNT 7)
053600     MOVE WF-WORD (8)           TO CWS-WORD (FTA-CWS-CNT 8)
053700     SET  CWS-IS-LC (FTA-CWS-CNT)
053800                                TO TRUE
053900     .
054000 U220-99.
054100     EXIT.
054200 
054300*
054400*    Traegt eine HC-Wortfolge in dieselbe FTA-CWS-TBL ein wie
054500*    U220, markiert sie aber per CWS-IS-HC als
054600*    komplexitaetsmindernd.
054700*
054800 U221-FILE-CWS-HC SECTION.
054900 U221-00.
055000     ADD  1                    TO FTA-CWS-CNT
055100     MOVE WF-WORDCNT            TO CWS-WORDCNT (FTA-CWS-CNT)
055200     MOVE WF-WORD (1)           TO CWS-WORD (FTA-CWS-CNT 1)
055300     MOVE WF-WORD (2)           TO CWS-WORD (FTA-CWS-CNT 2)
055400     MOVE WF-WORD (3)           TO CWS-WORD (FTA-CWS-CNT 3)
055500     MOVE WF-WORD (4)           TO CWS-WORD (FTA-CWS-CNT 4)
055600     MOVE WF-WORD (5)           TO CWS-WORD (FTA-CWS-CNT 5)
055700     MOVE WF-WORD (6)           TO CWS-WORD (FTA-CWS-CNT 6)
055800     MOVE WF-WORD (7)           TO CWS-WORD (FTA-CWS-CNT 7)
055900     MOVE WF-WORD (8)           TO CWS-WORD (FTA-CWS-CNT 8)
056000     SET  CWS-IS-HC (FTA-CWS-CNT)
056100                                TO TRUE
056200     .
056300 U221-99.
056400     EXIT.
056500 
056600*
056700*    Traegt eine verneinende Verbfolge in FTA-NEGVERB-TBL ein --
056800*    FTASEN0M dreht bei Treffer das Vorzeichen des Satzwerts um.
056900*
057000 U222-FILE-NEGVERB SECTION.
057100 U222-00.
057200     ADD  1                    TO FTA-NEGVERB-CNT
057300     MOVE WF-WORDCNT          TO NEG-WORDCNT (FTA-NEGVERB-CNT)
057400     MOVE WF-WORD (1)        TO NEG-WORD (FTA-NEGVERB-CNT 1)
057500     MOVE WF-WORD (2)        TO NEG-WORD (FTA-NEGVERB-CNT 2)
057600     MOVE WF-WORD (3)        TO NEG-WORD (FTA-NEGVERB-CNT 3)
057700     MOVE WF-WORD (4)        TO NEG-WORD (FTA-NEGVERB-CNT 4)
057800     MOVE WF-WORD (5)        TO NEG-WORD (FTA-NEGVERB-CNT 5)
057900     MOVE WF-WORD (6)        TO NEG-WORD (FTA-NEGVERB-CNT 6)
058000     .
058100 U222-99.
058200     EXIT.
058300 
058400*
058500*    Traegt eine Ausnahmewortfolge in FTA-EXCEPT-TBL ein -- diese
058600*    Folgen werden von der Komplexitaetsbewertung ganz
058700*    ausgenommen, siehe FTASEN0M C101-MATCH-EXC-ENTRY.
058800*
058900 U223-FILE-EXCEPT SECTION.
059000 U223-00.
059100     ADD  1                    TO FTA-EXCEPT-CNT
059200     MOVE WF-WORDCNT          TO EXC-WORDCNT (FTA-EXCEPT-CNT)
059300     MOVE WF-WORD (1)        TO EXC-WORD (FTA-EXCEPT-CNT 1)
059400     MOVE WF-WORD (2)        TO EXC-WORD (FTA-EXCEPT-CNT 2)
059500     MOVE WF-WORD (3)        TO EXC-WORD (FTA-EXCEPT-CNT 3)
059600     MOVE WF-WORD (4)        TO EXC-WORD (FTA-EXCEPT-CNT 4)
059700     MOVE WF-WORD (5)        TO EXC-WORD (FTA-EXCEPT-CNT 5)
059800     MOVE WF-WORD (6)        TO EXC-WORD (FTA-EXCEPT-CNT 6)
059900     .
060000 U223-99.
060100     EXIT.
060200 
060300******************************************************************
060400* Praefix-Werte laden -- FTA-PREFIX-TBL
060500******************************************************************
060600 C130-LOAD-PREFIX SECTION.
060700 C130-00.
060800     PERFORM F100-ASSIGN-WORKFILE
060900     IF  ASS-FSTATUS NOT = ZERO
061000         DISPLAY K-MODUL " - PRAEFIXDATEI NICHT LESBAR, WIRD "
061100                 "UEBERSPRUNGEN"
061200         ADD     1                 TO C9-WARN-COUNT
061300         GO TO C130-99
061400     END-IF
061500 
061600     OPEN    INPUT WORKFILE
061700     PERFORM F110-READ-WORKFILE
061800 C130-10.
061900     IF  F-EOF
062000         GO TO C130-20
062100     END-IF
062200     IF  AFFIX-VALUE NOT NUMERIC
062300         DISPLAY K-MODUL " - PRAEFIXWERT NICHT NUMERISCH, "
062400                 "ABBRUCH: " AFFIX-TEXT (1:20) " " AFFIX-VALUE-X
062500         SET     PRG-ABBRUCH TO TRUE
062600         CLOSE   WORKFILE
062700         GO TO C130-99
062800     END-IF
062900     ADD  1                TO FTA-PREFIX-CNT
063000     MOVE AFFIX-TEXT       TO PFX-TEXT (FTA-PREFIX-CNT)
063100     MOVE AFFIX-VALUE      TO PFX-VALUE (FTA-PREFIX-CNT)
063200     PERFORM U250-MEASURE-PREFIX
063300     PERFORM F110-READ-WORKFILE
063400     GO TO C130-10
063500 C130-20.
063600     CLOSE   WORKFILE
063700     PERFORM  C131-SORT-PREFIX-TBL
063800     .
063900 C130-99.
064000     EXIT.
064100 
064200*
064300*    Ermittelt die tatsaechliche Laenge des zuletzt geladenen
064400*    Praefixtexts (ohne Blank-Fuellung) fuer PFX-LEN -- FTASEN0M
064500*    braucht die Laenge, um den Praefix am Wortanfang zu pruefen.
064600*
064700 U250-MEASURE-PREFIX SECTION.
064800 U250-00.
064900     MOVE    40                   TO C4-LEN
065000 U250-10.
065100     IF  C4-LEN = 0
065200         GO TO U250-20
065300     END-IF
065400     IF  PFX-TEXT (FTA-PREFIX-CNT) (C4-LEN:1) NOT = SPACE
065500         GO TO U250-20
065600     END-IF
065700     SUBTRACT 1              FROM C4-LEN
065800     GO TO U250-10
065900 U250-20.
066000     MOVE    C4-LEN               TO PFX-LEN (FTA-PREFIX-CNT)
066100     .
066200 U250-99.
066300     EXIT.
066400
066500******************************************************************
066600* Praefixtabelle nach PFX-LEN aufsteigend sortieren (Blasensort-
066700* ierung) -- C133/C136 muessen kuerzeste Praefixe zuerst pruefen,
066800* sonst gewinnt ein laengerer Treffer, der laut Spezifikation erst
066900* an zweiter Stelle stehen darf
067000******************************************************************
067100 C131-SORT-PREFIX-TBL SECTION.
067200 C131-00.
067300     IF  FTA-PREFIX-CNT < 2
067400         GO TO C131-99
067500     END-IF
067600     MOVE    1                   TO C4-I1
067700 C131-10.
067800     IF  C4-I1 > FTA-PREFIX-CNT - 1
067900         GO TO C131-99
068000     END-IF
068100     MOVE    1                   TO C4-I2
068200 C131-20.
068300     IF  C4-I2 > FTA-PREFIX-CNT - C4-I1
068400         GO TO C131-10
068500     END-IF
068600     IF  PFX-LEN (C4-I2) > PFX-LEN (C4-I2 + 1)
068700         PERFORM C132-SWAP-PREFIX-ROWS
068800     END-IF
068900     ADD     1                   TO C4-I2
069000     GO TO C131-20
069100     .
069200 C131-99.
069300     EXIT.
069400
069500 C132-SWAP-PREFIX-ROWS SECTION.
069600 C132-00.
069700     MOVE    FTA-PREFIX-TBL (C4-I2)      TO WS-PFXROW-SWAP
069800     MOVE    FTA-PREFIX-TBL (C4-I2 + 1)  TO FTA-PREFIX-TBL (C4-I2)
069900     MOVE    WS-PFXROW-SWAP     TO FTA-PREFIX-TBL (C4-I2 + 1)
070000     .
070100 C132-99.
070200     EXIT.
070300 
070400******************************************************************
070500* Postfix-Werte laden -- FTA-POSTFIX-TBL
070600******************************************************************
070700 C140-LOAD-POSTFIX SECTION.
070800 C140-00.
070900     PERFORM F100-ASSIGN-WORKFILE
071000     IF  ASS-FSTATUS NOT = ZERO
071100         DISPLAY K-MODUL " - POSTFIXDATEI NICHT LESBAR, WIRD "
071200                 "UEBERSPRUNGEN"
071300         ADD     1                 TO C9-WARN-COUNT
071400         GO TO C140-99
071500     END-IF
071600 
071700     OPEN    INPUT WORKFILE
071800     PERFORM F110-READ-WORKFILE
071900 C140-10.
072000     IF  F-EOF
072100         GO TO C140-20
072200     END-IF
072300     IF  AFFIX-VALUE NOT NUMERIC
072400         DISPLAY K-MODUL " - POSTFIXWERT NICHT NUMERISCH, "
072500                 "ABBRUCH: " AFFIX-TEXT (1:20) " " AFFIX-VALUE-X
072600         SET     PRG-ABBRUCH TO TRUE
072700         CLOSE   WORKFILE
072800         GO TO C140-99
072900     END-IF
073000     ADD  1                TO FTA-POSTFIX-CNT
073100     MOVE AFFIX-TEXT       TO PSX-TEXT (FTA-POSTFIX-CNT)
073200     MOVE AFFIX-VALUE      TO PSX-VALUE (FTA-POSTFIX-CNT)
073300     PERFORM U260-MEASURE-POSTFIX
073400     PERFORM F110-READ-WORKFILE
073500     GO TO C140-10
073600 C140-20.
073700     CLOSE   WORKFILE
073800     PERFORM  C141-SORT-POSTFIX-TBL
073900     .
074000 C140-99.
074100     EXIT.
074200 
074300*
074400*    Ermittelt die tatsaechliche Laenge des zuletzt geladenen
074500*    Postfixtexts fuer PSX-LEN -- analog zu U250, aber fuer das
074600*    Wortende.
074700*
074800 U260-MEASURE-POSTFIX SECTION.
074900 U260-00.
075000     MOVE    40                   TO C4-LEN
075100 U260-10.
075200     IF  C4-LEN = 0
075300         GO TO U260-20
075400     END-IF
075500     IF  PSX-TEXT (FTA-POSTFIX-CNT) (C4-LEN:1) NOT = SPACE
075600         GO TO U260-20
075700     END-IF
075800     SUBTRACT 1              FROM C4-LEN
075900     GO TO U260-10
076000 U260-20.
076100     MOVE    C4-LEN               TO PSX-LEN (FTA-POSTFIX-CNT)
076200     .
076300 U260-99.
076400     EXIT.
076500
076600******************************************************************
076700* Postfixtabelle nach PSX-LEN aufsteigend sortieren (Blasensort-
076800* ierung) -- analog zu C131, fuer C134/C137
076900******************************************************************
077000 C141-SORT-POSTFIX-TBL SECTION.
077100 C141-00.
077200     IF  FTA-POSTFIX-CNT < 2
077300         GO TO C141-99
077400     END-IF
077500     MOVE    1                   TO C4-I1
077600 C141-10.
077700     IF  C4-I1 > FTA-POSTFIX-CNT - 1
077800         GO TO C141-99
077900     END-IF
078000     MOVE    1                   TO C4-I2
078100 C141-20.
078200     IF  C4-I2 > FTA-POSTFIX-CNT - C4-I1
078300         GO TO C141-10
078400     END-IF
078500     IF  PSX-LEN (C4-I2) > PSX-LEN (C4-I2 + 1)
078600         PERFORM C142-SWAP-POSTFIX-ROWS
078700     END-IF
078800     ADD     1                   TO C4-I2
078900     GO TO C141-20
079000     .
079100 C141-99.
079200     EXIT.
079300
079400 C142-SWAP-POSTFIX-ROWS SECTION.
079500 C142-00.
079600     MOVE    FTA-POSTFIX-TBL (C4-I2)      TO WS-PSXROW-SWAP
079700     MOVE    FTA-POSTFIX-TBL (C4-I2 + 1)  TO FTA-POSTFIX-TBL (C4-I2)
079800     MOVE    WS-PSXROW-SWAP     TO FTA-POSTFIX-TBL (C4-I2 + 1)
079900     .
080000 C142-99.
080100     EXIT.
080200 
080300******************************************************************
080400* WORKFILE zuweisen und lesen
080500******************************************************************
080600 F100-ASSIGN-WORKFILE SECTION.
080700 F100-00.
080800     MOVE    ZERO                TO ASS-FSTATUS
080900     ENTER   "COBOLASSIGN" USING WORKFILE
081000                                  ASS-FNAME
081100                           GIVING ASS-FSTATUS
081200     .
081300 F100-99.
081400     EXIT.
081500 
081600 F110-READ-WORKFILE SECTION.
081700 F110-00.
081800     READ    WORKFILE
081900         AT END
082000             SET F-EOF TO TRUE
082100     END-READ
082200     .
082300 F110-99.
082400     EXIT.
082500 
082600******************************************************************
082700* Nachlauf
082800******************************************************************
082900 B090-ENDE SECTION.
083000 B090-00.
083100     MOVE    C9-WARN-COUNT        TO LINK-WARN-COUNT
083200     IF  PRG-ABBRUCH
083300         MOVE  9999                TO LINK-RC
083400         SET   LINK-ABORT TO TRUE
083500     ELSE
083600         MOVE  ZERO                TO LINK-RC
083700         MOVE  "N"                 TO LINK-ABORT-FLAG
083800     END-IF
083900     .
084000 B090-99.
084100     EXIT.
084200