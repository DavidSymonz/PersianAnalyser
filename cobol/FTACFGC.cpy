000100*----------------------------------------------------------------*
000200*                                                                  *
000300*    FTACFGC  --  rule-base configuration record layouts          *
000400*                 (alphabet / substitution / LC / HC / prefix /   *
000500*                 postfix / negating-verb / exception-word)       *
000600*                                                                  *
000700*    Used by  :: FTACFG0M  (loads these into FTATBLC tables)      *
000800*                                                                  *
000900*------------------------------------------------------------------*
001000*    Vers. | Date       | By  | Comment                            *
001100*----------|------------|-----|------------------------------------*
001200*A.00.00   | 1989-02-06 | RJH | Original layout for the LC/HC word  *
001300*          |            |     | list loader                        *
001400*A.00.01   | 1989-04-19 | RJH | Added PREFIX-REC / POSTFIX-REC for  *
001500*          |            |     | the new affix-value tables         *
001600*A.00.02   | 1991-09-03 | DWK | Added SUBSTITUTION-REC, ALPHABET-REC*
001650*A.00.03   | 1999-04-12 | SGP | SUBST-REC now a raw tab line, not  *
001660*          |            |     | two fixed columns -- 2-field check *
001670*          |            |     | needs the real tab (req CR 99-114) *
001680*A.00.04   | 1999-05-27 | SGP | AFFIX-VALUE now read as raw text,  *
001690*          |            |     | NUMERIC-tested before use (CR 99-  *
001695*          |            |     | 126) -- a bad punch used to just   *
001698*          |            |     | fall through with garbage digits  *
001700*----------------------------------------------------------------*
001800*
001900*    FTA-ALPHA-REC  --  one line of the valid-alphabet file.
002000*    every character on the line joins the known-character set.
002100*
002200 01  FTA-ALPHA-REC.
002300     05  ALPHA-CHARS             PIC X(200).
002400     05  FILLER                  PIC X(20)  VALUE SPACES.
002500*
002600*    alternate character-array view of the same 220 bytes, used
002700*    by FTACFG0M to walk the line one character at a time when
002800*    building the known-character set.
002900*
003000 01  FTA-ALPHA-REC-TBL REDEFINES FTA-ALPHA-REC.
003100     05  ALPHA-CHAR-TBL OCCURS 220 TIMES
003200                                 PIC X.
003300*
003400*    FTA-SUBST-REC  --  one line of the substitution file, a raw
003500*    tab-separated LHS / RHS pair read as a single 100-byte line.
003600*    FTACFG0M (C110-LOAD-SUBST) splits it on the tab character and
003700*    rejects any line that does not carry exactly one tab (i.e.
003800*    exactly two fields) -- RHS = "DELETE" means "delete every
003900*    occurrence of LHS" rather than substitute it.
004000*
004100 01  FTA-SUBST-REC.
004200     05  SUBST-LINE              PIC X(100).
004300*
004400*    FTA-PHRASE-REC  --  one line of the LC, HC, negating-verb or
004500*    exception-word file:  a word or multi-word phrase, words
004600*    separated by spaces.  Shared layout -- the same 150-byte
004700*    record is used for all four reference files, the caller
004800*    decides which table the cleaned, split phrase is filed into.
004900*
005000 01  FTA-PHRASE-REC.
005100     05  PHRASE-TEXT             PIC X(120).
005200     05  FILLER                  PIC X(30)  VALUE SPACES.
005300*
005400*    FTA-AFFIX-REC  --  one line of the prefix or postfix file:
005500*    affix text and its signed complexity value (-1, 0 or +1 in
005600*    practice, but the field is a full S9(03) as the value is a
005700*    free-format integer on the card).  The card punch lands in
005720*    this same S9(03) PICTURE unedited -- C130-LOAD-PREFIX and
005740*    C140-LOAD-POSTFIX in FTACFG0M must test AFFIX-VALUE NUMERIC
005760*    before using it; a non-digit punch fails the class test and
005780*    aborts the whole rule-base load (req CR 99-126).
005800*
005900 01  FTA-AFFIX-REC.
006000     05  AFFIX-TEXT              PIC X(40).
006100     05  AFFIX-VALUE             PIC S9(03).
006200*
006300*        alternate character view of AFFIX-VALUE for the abort
006400*        message when the NUMERIC test fails -- shows the raw,
006500*        un-parsed two/three-byte card punch as it was keyed.
006600*
006700*
006800     05  AFFIX-VALUE-X REDEFINES AFFIX-VALUE
006900                                 PIC X(03).
007000     05  FILLER                  PIC X(10)  VALUE SPACES.
